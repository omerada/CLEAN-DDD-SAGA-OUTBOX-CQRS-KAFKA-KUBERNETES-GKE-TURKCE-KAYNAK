000100***************************************************************** 00010000
000200* ORDITM   -  POSTED ORDER LINE ITEM OUTPUT LAYOUT                00020000
000300*    ONE RECORD PER MERGED ITEM LINE ON A POSTED ORDER.           00030000
000400*    WRITTEN TO ORDER-ITEM-OUT, FIXED LENGTH, NO KEY.             00040000
000500***************************************************************** 00050000
000600*  CHANGE ACTIVITY                                                CL*01
000700*    CL*01  09/03/26  R.TREMBLAY  TICKET OI-1042 - INITIAL LAYOUT  CL*01
000800***************************************************************** 00080000
000900 01  ORD-ITEM-REC.                                                 00090000
001000     05  ORI-ORDER-ID                PIC X(36).                   00100000
001100     05  ORI-PRODUCT-ID              PIC X(13).                   00110000
001200     05  ORI-QUANTITY                PIC 9(04).                   00120000
001300     05  ORI-UNIT-PRICE              PIC S9(9)V99 COMP-3.         00130000
001400     05  ORI-SUBTOTAL                PIC S9(9)V99 COMP-3.         00140000
001500*        UNIT-PRICE * QUANTITY, HALF_UP ROUNDED TO 2 DECIMALS     00150000
001600     05  FILLER                      PIC X(20).                  00160000
