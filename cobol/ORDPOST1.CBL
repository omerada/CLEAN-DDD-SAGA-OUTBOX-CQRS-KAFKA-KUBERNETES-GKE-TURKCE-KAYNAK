000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN DISTRIBUTION CO.      00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600****************************************************************  00000600
000700 PROGRAM-ID.     ORDPOST1.                                       00000700
000800 AUTHOR.         D. STOUT.                                       00000800
000900 INSTALLATION.   MERIDIAN DISTRIBUTION CO - BATCH SYSTEMS.       00000900
001000 DATE-WRITTEN.   03/09/86.                                       00001000
001100 DATE-COMPILED.                                                  00001100
001200 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.    00001200
001300****************************************************************  00001300
001400* ORDPOST1  -  ORDER POSTING RUN                                 00001400
001500*                                                                00001500
001600* READS THE DAILY ORDER-REQUEST FILE (LINE SEQUENTIAL, ONE       00001600
001700* RECORD PER INCOMING ORDER WITH UP TO 50 ITEM LINES), VALIDATES 00001700
001800* EACH REQUEST, MERGES DUPLICATE PRODUCT LINES, COMPUTES LINE    00001800
001900* SUBTOTALS AND THE ORDER TOTAL, ASSIGNS AN ORDER-ID, AND WRITES 00001900
002000* THE POSTED ORDER AND ITS LINE ITEMS TO THE ORDER MASTER AND    00002000
002100* ORDER-ITEM OUTPUT FILES WITH STATUS = PENDING - THIS RUN ONLY  00002100
002200* CREATES THE ORDER, IT DOES NOT CONFIRM OR FAIL IT.  A REQUEST  00002200
002250* FAILING VALIDATION IS SKIPPED - NO ORDER, ITEM, OR OUTBOX      00002250
002260* RECORD IS WRITTEN FOR IT, ONLY THE REJECTED-COUNT CONTROL      00002260
002270* TOTAL MOVES.  ONE OrderCreated EVENT RECORD IS WRITTEN FOR     00002270
002280* EVERY ORDER THAT POSTS, FOR PICKUP BY THE MESSAGING BRIDGE     00002280
002300* JOB.  A CONTROL-TOTAL REPORT IS PRODUCED AT END OF RUN.        00002300
002500*                                                                00002500
002600* REPLACES THE OLD ORDER-ENTRY UPDATE PROGRAM (SAM1) WHICH MERELY00002600
002700* APPLIED TRANSACTIONS AGAINST A SORTED CUSTOMER FILE.  THIS     00002700
002800* RUN HAS NO CUSTOMER MASTER OF ITS OWN - CUSTOMER-ID IS CARRIED 00002800
002900* ON THE ORDER RECORD ONLY AND IS VALIDATED BY FORMAT, NOT       00002900
003000* LOOKED UP.                                                     00003000
003100*                                                                00003100
003200*  CHANGE ACTIVITY                                               00003200
003300*    -----------------------------------------------------       00003300
003400*    DATE      PROGRAMMER     REQUEST#   DESCRIPTION             00003400
003500*    -----------------------------------------------------       00003500
003600*    03/09/86  D.STOUT        SAM1-000   INITIAL UPDATE SKELETON CL*00
003700*    07/14/86  D.STOUT        SAM1-014   ADD CONTROL BREAK RPT   CL*00
003800*    11/02/87  T.WREN         SAM1-041   FIX SEQUENCE CHECK BUG  CL*00
003900*    05/19/88  T.WREN         SAM1-058   PACK BALANCE FIELDS     CL*00
004000*    02/28/90  K.OSEI         SAM1-077   REPORT COLUMN REALIGN   CL*00
004050*    01/14/99  K.OSEI         SAM1-091   Y2K - WIDEN CURRENT-YEAR CL*00
004060*                             TO 4 DIGITS THROUGHOUT DATE WORK.  CL*00
004100*    09/03/26  R.TREMBLAY     OI-1042    REBUILT AS ORDER        CL*01
004200*                             POSTING RUN FOR THE ORDER/INVENTORY CL*01
004300*                             RULE ENGINE REPLACEMENT PROJECT.    CL*01
004400*                             DROPPED CUSTOMER MASTER FILE,       CL*01
004500*                             ADDED ORDER-REQUEST, ORDER-MASTER,  CL*01
004600*                             ORDER-ITEM, AND OUTBOX-OUT FILES.   CL*01
004700*    09/05/26  R.TREMBLAY     OI-1044    ADD PRODUCT-ID DEDUP-    CL*01
004800*                             MERGE LOGIC (WAS SILENTLY DOUBLE-   CL*01
004900*                             POSTING REPEATED LINES).            CL*01
005000*    09/08/26  R.TREMBLAY     OI-1051    ADD OUTBOX EVENT WRITE  CL*01
005100*                             FOR FAILED ORDERS, NOT JUST POSTED. CL*01
005200*    09/12/26  M.OKAFOR       OI-1058    HALF-UP ROUND SUBTOTAL  CL*01
005300*                             AND ORDER TOTAL PER FINANCE REVIEW. CL*01
005400*    09/19/26  M.OKAFOR       OI-1063    CORRECT REJECT REPORT   CL*01
005500*                             COUNT WHEN ITEM-COUNT = ZERO.      CL*01
005510*    09/24/26  R.TREMBLAY     OI-1066    REJECTS NOW WRITE       CL*02
005520*                             NOTHING TO ORDER-MASTER-OUT,       CL*02
005530*                             ORDER-ITEM-OUT OR OUTBOX-OUT (WAS  CL*02
005540*                             WRONGLY POSTING A RECORD AND A     CL*02
005550*                             FABRICATED OrderFailed EVENT FOR   CL*02
005560*                             EVERY REJECT).  POSTED ORDERS NOW  CL*02
005570*                             GO OUT STATUS=PENDING, NOT         CL*02
005580*                             CONFIRMED - THIS RUN ONLY CREATES  CL*02
005590*                             THE ORDER, IT DOES NOT CONFIRM IT. CL*02
005591*    09/29/26  R.TREMBLAY     OI-1071    WS-MERGE-TABLE WAS NOT   CL*03
005592*                             CLEARED BETWEEN ORDERS - A LEFTOVER CL*03
005593*                             PRODUCT-ID FROM A PRIOR ORDER SAT   CL*03
005594*                             IN A SLOT PAST WS-MERGE-COUNT AND   CL*03
005595*                             COULD STILL MATCH 215'S SEARCH,     CL*03
005596*                             SILENTLY DROPPING THE CURRENT       CL*03
005597*                             ORDER'S QUANTITY INTO IT.  100 NOW  CL*03
005598*                             INITIALIZES THE TABLE EVERY ORDER.  CL*03
005600****************************************************************  00005600
005700 ENVIRONMENT DIVISION.                                           00005700
005800 CONFIGURATION SECTION.                                          00005800
005900 SOURCE-COMPUTER.    IBM-370.                                    00005900
006000 OBJECT-COMPUTER.    IBM-370.                                    00006000
006100 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.                         00006100
006200 INPUT-OUTPUT SECTION.                                           00006200
006300 FILE-CONTROL.                                                   00006300
006400                                                                 00006400
006500     SELECT ORDER-REQUEST-FILE  ASSIGN TO ORDREQIN              00006500
006600         ORGANIZATION IS LINE SEQUENTIAL                        00006600
006700         FILE STATUS  IS  WS-ORDREQIN-STATUS.                    00006700
006800                                                                 00006800
006900     SELECT ORDER-MASTER-OUT    ASSIGN TO ORDMSTOT              00006900
007000         ACCESS IS SEQUENTIAL                                    00007000
007100         FILE STATUS  IS  WS-ORDMSTOT-STATUS.                    00007100
007200                                                                 00007200
007300     SELECT ORDER-ITEM-OUT      ASSIGN TO ORDITMOT              00007300
007400         ACCESS IS SEQUENTIAL                                    00007400
007500         FILE STATUS  IS  WS-ORDITMOT-STATUS.                    00007500
007600                                                                 00007600
007700     SELECT OUTBOX-OUT          ASSIGN TO OBXEVTOT              00007700
007800         ACCESS IS SEQUENTIAL                                    00007800
007900         FILE STATUS  IS  WS-OBXEVTOT-STATUS.                    00007900
008000                                                                 00008000
008100     SELECT REPORT-FILE         ASSIGN TO ORDPRPT               00008100
008200         FILE STATUS  IS  WS-REPORT-STATUS.                      00008200
008300                                                                 00008300
008400****************************************************************  00008400
008500 DATA DIVISION.                                                  00008500
008600 FILE SECTION.                                                   00008600
008700                                                                 00008700
008800 FD  ORDER-REQUEST-FILE                                          00008800
008900     RECORDING MODE IS F.                                        00008900
009000 COPY ORDREQ.                                                    00009000
009100                                                                 00009100
009200 FD  ORDER-MASTER-OUT                                            00009200
009300     RECORDING MODE IS F.                                        00009300
009400 COPY ORDREC.                                                    00009400
009500                                                                 00009500
009600 FD  ORDER-ITEM-OUT                                              00009600
009700     RECORDING MODE IS F.                                        00009700
009800 COPY ORDITM.                                                    00009800
009900                                                                 00009900
010000 FD  OUTBOX-OUT                                                  00010000
010100     RECORDING MODE IS F.                                        00010100
010200 COPY OUTBOX.                                                    00010200
010300                                                                 00010300
010400 FD  REPORT-FILE                                                 00010400
010500     RECORDING MODE IS F.                                        00010500
010600 01  REPORT-RECORD              PIC X(132).                      00010600
010700                                                                 00010700
010800****************************************************************  00010800
010900 WORKING-STORAGE SECTION.                                        00010900
011000****************************************************************  00011000
011100*                                                                00011100
011200 01  SYSTEM-DATE-AND-TIME.                                       00011200
011300     05  CURRENT-DATE.                                           00011300
011400         10  CURRENT-YEAR            PIC 9(4).                   00011400
011500         10  CURRENT-MONTH           PIC 9(2).                   00011500
011600         10  CURRENT-DAY             PIC 9(2).                   00011600
011700     05  CURRENT-TIME.                                           00011700
011800         10  CURRENT-HOUR            PIC 9(2).                   00011800
011900         10  CURRENT-MINUTE          PIC 9(2).                   00011900
012000         10  CURRENT-SECOND          PIC 9(2).                   00012000
012100         10  CURRENT-HNDSEC          PIC 9(2).                   00012100
012150     05  FILLER                  PIC X(04).                  00012150
012200*                                                                00012200
012300 01  WS-FIELDS.                                                  00012300
012400     05  WS-ORDREQIN-STATUS      PIC X(2)  VALUE SPACES.          00012400
012500     05  WS-ORDMSTOT-STATUS      PIC X(2)  VALUE SPACES.          00012500
012600     05  WS-ORDITMOT-STATUS      PIC X(2)  VALUE SPACES.          00012600
012700     05  WS-OBXEVTOT-STATUS      PIC X(2)  VALUE SPACES.          00012700
012800     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00012800
012900     05  WS-ORDREQ-EOF           PIC X     VALUE SPACES.          00012900
013000         88  WS-AT-EOF               VALUE 'Y'.                  00013000
013100     05  WS-ORDER-OK             PIC X     VALUE 'Y'.            00013100
013200         88  WS-ORDER-IS-OK          VALUE 'Y'.                  00013200
013300         88  WS-ORDER-IS-BAD         VALUE 'N'.                  00013300
013350     05  FILLER                     PIC X(04).                  00013350
013400*                                                                00013400
013500 77  I                     PIC S9(4)   COMP    VALUE +0.         00013500
013600 77  J                     PIC S9(4)   COMP    VALUE +0.         00013600
013700 77  WORK-NUM              PIC S9(8)   COMP    VALUE +0.         00013700
013900*                                                                00013900
014000 01  WS-ORDER-SEQ-WORK.                                          00014000
014100     05  WS-ORDER-SEQ            PIC 9(9)  COMP    VALUE 0.      00014100
014200 01  WS-ORDER-SEQ-ALPHA  REDEFINES  WS-ORDER-SEQ-WORK.           00014200
014300     05  WS-ORDER-SEQ-X          PIC X(4).                       00014300
014400*                                                                00014400
014500 01  WS-CUSTOMER-ID-CHECK.                                       00014500
014600     05  WS-CUST-ID-FULL         PIC X(13).                      00014600
014700 01  WS-CUST-ID-PREFIX-V  REDEFINES  WS-CUSTOMER-ID-CHECK.       00014700
014800     05  WS-CUST-ID-PFX          PIC X(05).                      00014800
014900     05  FILLER                  PIC X(08).                      00014900
015000*                                                                00015000
015100 01  WS-PRODUCT-ID-CHECK.                                        00015100
015200     05  WS-PROD-ID-FULL         PIC X(13).                      00015200
015300 01  WS-PROD-ID-PREFIX-V  REDEFINES  WS-PRODUCT-ID-CHECK.        00015300
015400     05  WS-PROD-ID-PFX          PIC X(05).                      00015400
015500     05  FILLER                  PIC X(08).                      00015500
015600*                                                                00015600
015700 01  WS-ORDER-WORK.                                              00015700
015800     05  WS-ORDER-ID             PIC X(36)   VALUE SPACES.       00015800
015900     05  WS-ORDER-TOTAL-AMOUNT   PIC S9(9)V99 COMP-3 VALUE +0.    00015900
016000     05  WS-ORDER-TOTAL-ITEMS    PIC 9(05)   COMP    VALUE 0.    00016000
016100     05  WS-ITEM-SUBTOTAL        PIC S9(9)V99 COMP-3 VALUE +0.    00016100
016200     05  WS-MERGE-COUNT          PIC 9(02)   COMP    VALUE 0.    00016200
016250     05  FILLER                  PIC X(04).                  00016250
016300*                                                                00016300
016400 01  WS-MERGE-TABLE.                                             00016400
016500     05  WS-MERGE-ENTRY OCCURS 50 TIMES                          00016500
016600                 INDEXED BY WS-MERGE-NDX.                        00016600
016700         10  WS-MERGE-PRODUCT-ID     PIC X(13).                  00016700
016800         10  WS-MERGE-QUANTITY       PIC 9(04)    COMP.          00016800
016900         10  WS-MERGE-UNIT-PRICE     PIC S9(9)V99 COMP-3.        00016900
017000         10  WS-MERGE-SUBTOTAL       PIC S9(9)V99 COMP-3.        00017000
017050         10  FILLER              PIC X(04).                  00017050
017100*                                                                00017100
017200 01  REPORT-TOTALS.                                              00017200
017300     05  NUM-ORDERS-POSTED       PIC S9(9)   COMP-3  VALUE +0.    00017300
017400     05  NUM-ORDERS-REJECTED     PIC S9(9)   COMP-3  VALUE +0.    00017400
017500     05  NUM-TOTAL-ITEMS-POSTED  PIC S9(9)   COMP-3  VALUE +0.    00017500
017600     05  TOTAL-AMOUNT-POSTED     PIC S9(11)V99 COMP-3 VALUE +0.   00017600
017650     05  FILLER                  PIC X(04).                  00017650
017700*                                                                00017700
017800*        *******************                                     00017800
017900*            report lines                                        00017900
018000*        *******************                                     00018000
018100 01  ERR-MSG-BAD-TRAN.                                           00018100
018200     05  FILLER PIC X(31)                                        00018200
018300                  VALUE 'Error Processing Order Request.'.       00018300
018400     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00018400
018500     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00018500
018600 01  ERR-MSG-BAD-TRAN-2.                                          00018600
018700     05  FILLER                     PIC X(21)  VALUE SPACES.      00018700
018800     05  ERR-MSG-DATA3              PIC X(80).                    00018800
018900     05  FILLER                     PIC X(31)  VALUE SPACES.      00018900
019000 01 RPT-HEADER1.                                                 00019000
019100     05  FILLER                     PIC X(40)                    00019100
019200               VALUE 'ORDER POSTING RUN - CONTROL REPORT DATE:'.  00019200
019300     05  RPT-MM                     PIC 99.                      00019300
019400     05  FILLER                     PIC X     VALUE '/'.          00019400
019500     05  RPT-DD                     PIC 99.                      00019500
019600     05  FILLER                     PIC X     VALUE '/'.          00019600
019700     05  RPT-YY                     PIC 9(4).                    00019700
019800     05  FILLER                     PIC X(18)                    00019800
019900                    VALUE ' (mm/dd/yyyy) TIME: '.                00019900
020000     05  RPT-HH                     PIC 99.                      00020000
020100     05  FILLER                     PIC X     VALUE ':'.          00020100
020200     05  RPT-MIN                    PIC 99.                      00020200
020300     05  FILLER                     PIC X     VALUE ':'.          00020300
020400     05  RPT-SS                     PIC 99.                      00020400
020500     05  FILLER                     PIC X(53) VALUE SPACES.       00020500
020600 01  RPT-ORDER-DETAIL1.                                          00020600
020700     05  RPT-ORDER-MSG1     PIC X(31)                             00020700
020800                  VALUE '       Order posted:          '.         00020800
020900     05  RPT-ORDER-ID-OUT           PIC X(36)  VALUE SPACES.      00020900
021000     05  RPT-ORDER-STATUS-OUT       PIC X(09)  VALUE SPACES.      00021000
021100     05  FILLER                     PIC X(56)  VALUE SPACES.      00021100
021200 01  RPT-STATS-HDR1.                                             00021200
021300     05  FILLER PIC X(26) VALUE 'Order Posting Totals:     '.     00021300
021400     05  FILLER PIC X(107) VALUE SPACES.                         00021400
021500 01  RPT-STATS-HDR2.                                             00021500
021600     05  FILLER PIC X(26) VALUE 'Control Total             '.     00021600
021700     05  FILLER PIC X(28) VALUE '        Amount              '.  00021700
021800     05  FILLER PIC X(79) VALUE SPACES.                          00021800
021900 01  RPT-STATS-HDR3.                                             00021900
022000     05  FILLER PIC X(26) VALUE '-----------------------   '.     00022000
022100     05  FILLER PIC X(28) VALUE '-----------------------     '.  00022100
022200     05  FILLER PIC X(79) VALUE SPACES.                          00022200
022300 01  RPT-STATS-DETAIL.                                           00022300
022400     05  RPT-LABEL           PIC X(26).                          00022400
022500     05  FILLER              PIC X(4)     VALUE SPACES.          00022500
022600     05  RPT-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99-.                00022600
022700     05  FILLER              PIC X(83)   VALUE SPACES.           00022700
022800                                                                 00022800
022900****************************************************************  00022900
023000 PROCEDURE DIVISION.                                             00023000
023100****************************************************************  00023100
023200                                                                 00023200
023300 000-MAIN.                                                       00023300
023400     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                     00023400
023500     ACCEPT CURRENT-TIME FROM TIME.                              00023500
023600     DISPLAY 'ORDPOST1 STARTED DATE = ' CURRENT-MONTH '/'        00023600
023700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yyyy)'.       00023700
023800     DISPLAY '             TIME = ' CURRENT-HOUR ':'             00023800
023900            CURRENT-MINUTE ':' CURRENT-SECOND.                   00023900
024000                                                                 00024000
024100     PERFORM 700-OPEN-FILES.                                     00024100
024200     PERFORM 800-INIT-REPORT.                                    00024200
024300                                                                 00024300
024400     PERFORM 710-READ-ORDER-REQUEST-FILE.                        00024400
024500     PERFORM 100-PROCESS-ORDER-REQUESTS                          00024500
024600             UNTIL WS-AT-EOF.                                    00024600
024700                                                                 00024700
024800     PERFORM 850-REPORT-ORDER-STATS.                             00024800
024900     PERFORM 790-CLOSE-FILES.                                    00024900
025000                                                                 00025000
025100     GOBACK.                                                     00025100
025200                                                                 00025200
025300 100-PROCESS-ORDER-REQUESTS.                                     00025300
025400*    ONE PASS OF THE LOOP HANDLES ONE INCOMING ORDER REQUEST     00025400
025500*    RECORD.  SPEC STEP 1-9 OF THE ORDER-POSTING BATCH FLOW.     00025500
025510*    WS-MERGE-TABLE MUST BE WIPED HERE, NOT JUST WS-MERGE-COUNT  CL*03
025520*    RESET TO ZERO - 215 BELOW SEARCHES ALL 50 OCCURRENCES WITH  CL*03
025530*    NO DEPENDING ON, SO A PRIOR ORDER'S LEFTOVER PRODUCT-ID IN  CL*03
025540*    A SLOT PAST THIS ORDER'S COUNT WOULD OTHERWISE STILL MATCH. CL*03
025600     MOVE 'Y' TO WS-ORDER-OK.                                    00025600
025610     INITIALIZE WS-MERGE-TABLE.                                   CL*03
025700     MOVE +0  TO WS-MERGE-COUNT WS-ORDER-TOTAL-AMOUNT            00025700
025800                 WS-ORDER-TOTAL-ITEMS.                           00025800
025900                                                                 00025900
026000     PERFORM 200-VALIDATE-ORDER-REQUEST.                         00026000
026100                                                                 00026100
026200     IF WS-ORDER-IS-OK                                           00026200
026300         PERFORM 210-VALIDATE-AND-MERGE-ITEMS                    00026300
026400                 VARYING I FROM 1 BY 1                           00026400
026500                 UNTIL I > ORD-REQ-ITEM-COUNT                    00026500
026600     END-IF.                                                     00026600
026700                                                                 00026700
026800     IF WS-ORDER-IS-OK AND WS-MERGE-COUNT > 0                    00026800
026900         PERFORM 220-COMPUTE-ORDER-TOTALS.                       00026900
027000     END-IF.                                                     00027000
027100                                                                 00027100
027200     IF WS-ORDER-IS-OK                                            CL*02
027210         PERFORM 230-ASSIGN-ORDER-ID-AND-STATUS                    CL*02
027220         PERFORM 240-WRITE-ORDER-OUTPUT                            CL*02
027230         PERFORM 250-WRITE-ORDER-OUTBOX-EVENT                      CL*02
027240     END-IF.                                                       CL*02
027500                                                                 00027500
027600     IF WS-ORDER-IS-OK                                           00027600
027700         ADD +1 TO NUM-ORDERS-POSTED                             00027700
027701         ADD WS-ORDER-TOTAL-ITEMS  TO NUM-TOTAL-ITEMS-POSTED      CL*01
027702         ADD WS-ORDER-TOTAL-AMOUNT TO TOTAL-AMOUNT-POSTED         CL*01
027800     ELSE                                                        00027800
027900         ADD +1 TO NUM-ORDERS-REJECTED                           00027900
028000     END-IF.                                                     00028000
028100                                                                 00028100
028200     PERFORM 830-REPORT-ORDER-PROCESSED.                         00028200
028300     PERFORM 710-READ-ORDER-REQUEST-FILE.                        00028300
028400                                                                 00028400
028500 200-VALIDATE-ORDER-REQUEST.                                     00028500
028600*    CUSTOMERID FORMAT RULE - MUST BEGIN 'CUST-', ITEM-COUNT     00028600
028700*    MUST BE 1 THRU 50 ITEM LINES PER ORDER.                     00028700
028800     MOVE ORD-REQ-CUSTOMER-ID TO WS-CUST-ID-FULL.                00028800
028900     IF WS-CUST-ID-PFX NOT = 'CUST-'                             00028900
029000         MOVE 'INVALID CUSTOMER ID FORMAT:  ' TO ERR-MSG-DATA1    00029000
029100         MOVE ORD-REQ-CUSTOMER-ID TO ERR-MSG-DATA2                00029100
029200         PERFORM 299-REJECT-ORDER-REQUEST                        00029200
029300     ELSE                                                        00029300
029400       IF ORD-REQ-ITEM-COUNT < 1 OR ORD-REQ-ITEM-COUNT > 50       00029400
029500         MOVE 'ITEM COUNT OUT OF RANGE:     ' TO ERR-MSG-DATA1    00029500
029600         MOVE SPACES                      TO ERR-MSG-DATA2       00029600
029700         PERFORM 299-REJECT-ORDER-REQUEST                        00029700
029800       END-IF                                                     00029800
029900     END-IF.                                                      00029900
030000                                                                 00030000
030100 210-VALIDATE-AND-MERGE-ITEMS.                                   00030100
030200*    ITEM LINE VALIDATION - PRODUCTID MUST BEGIN 'PROD-',        00030200
030300*    QUANTITY 1-1000, UNIT-PRICE GREATER THAN ZERO.  VALID LINES 00030300
030400*    ARE MERGED INTO WS-MERGE-TABLE BY PRODUCT-ID (DEDUP RULE).  00030400
030500     MOVE ORD-REQ-PRODUCT-ID(I) TO WS-PROD-ID-FULL.              00030500
030600     IF WS-PROD-ID-PFX NOT = 'PROD-'                             00030600
030700         MOVE 'INVALID PRODUCT ID FORMAT:   ' TO ERR-MSG-DATA1    00030700
030800         MOVE ORD-REQ-PRODUCT-ID(I) TO ERR-MSG-DATA2              00030800
030900         PERFORM 299-REJECT-ORDER-REQUEST                        00030900
031000     ELSE                                                        00031000
031100       IF ORD-REQ-QUANTITY(I) < 1 OR ORD-REQ-QUANTITY(I) > 1000   00031100
031200         MOVE 'ITEM QUANTITY OUT OF RANGE:  ' TO ERR-MSG-DATA1    00031200
031300         MOVE SPACES                      TO ERR-MSG-DATA2       00031300
031400         PERFORM 299-REJECT-ORDER-REQUEST                        00031400
031500       ELSE                                                       00031500
031600         IF ORD-REQ-UNIT-PRICE(I) NOT > 0                        00031600
031700           MOVE 'UNIT PRICE NOT POSITIVE:     ' TO ERR-MSG-DATA1  00031700
031800           MOVE SPACES                      TO ERR-MSG-DATA2     00031800
031900           PERFORM 299-REJECT-ORDER-REQUEST                      00031900
032000         ELSE                                                     00032000
032100           PERFORM 215-MERGE-ITEM-LINE                           00032100
032200         END-IF                                                   00032200
032300       END-IF                                                     00032300
032400     END-IF.                                                     00032400
032500                                                                 00032500
032600 215-MERGE-ITEM-LINE.                                            00032600
032700*    SEARCH THE MERGE TABLE FOR A PRIOR LINE WITH THE SAME       00032700
032800*    PRODUCT-ID; IF FOUND, ADD QUANTITIES TOGETHER, ELSE ADD A   00032800
032900*    NEW ENTRY (DEDUP-MERGE STEP OF THE BATCH FLOW).             00032900
033000     SET WS-MERGE-NDX TO 1.                                       00033000
033100     SET J             TO 0.                                      00033100
033200     SEARCH WS-MERGE-ENTRY VARYING WS-MERGE-NDX                   00033200
033300       AT END                                                     00033300
033400         CONTINUE                                                 00033400
033500       WHEN WS-MERGE-PRODUCT-ID(WS-MERGE-NDX)                     00033500
033600              = ORD-REQ-PRODUCT-ID(I)                             00033600
033700         SET J TO WS-MERGE-NDX                                    00033700
033800     END-SEARCH.                                                  00033800
033900     IF J > 0                                                     00033900
034000         ADD ORD-REQ-QUANTITY(I) TO WS-MERGE-QUANTITY(J)          00034000
034100     ELSE                                                         00034100
034200         ADD +1 TO WS-MERGE-COUNT                                 00034200
034300         MOVE ORD-REQ-PRODUCT-ID(I)                               00034300
034400                 TO WS-MERGE-PRODUCT-ID(WS-MERGE-COUNT)           00034400
034500         MOVE ORD-REQ-QUANTITY(I)                                 00034500
034600                 TO WS-MERGE-QUANTITY(WS-MERGE-COUNT)             00034600
034700         MOVE ORD-REQ-UNIT-PRICE(I)                               00034700
034800                 TO WS-MERGE-UNIT-PRICE(WS-MERGE-COUNT)           00034800
034900     END-IF.                                                      00034900
035000                                                                 00035000
035100 220-COMPUTE-ORDER-TOTALS.                                       00035100
035200*    SUBTOTAL = UNIT-PRICE * QUANTITY, ROUNDED HALF-UP TO 2      00035200
035300*    DECIMALS.  ORDER TOTAL IS THE                               00035300
035400*    SUM OF ALL MERGED LINE SUBTOTALS.                           00035400
035410     SET J TO 1.                                                 00035410
035420     PERFORM 225-COMPUTE-ITEM-SUBTOTAL THRU 225-EXIT             00035420
035430             UNTIL J > WS-MERGE-COUNT.                           00035430
035440                                                                 00035440
035450 225-COMPUTE-ITEM-SUBTOTAL.                                      00035450
035600     COMPUTE WS-MERGE-SUBTOTAL(J) ROUNDED =                      00035600
035700                 WS-MERGE-UNIT-PRICE(J) * WS-MERGE-QUANTITY(J).   00035700
035800     ADD WS-MERGE-SUBTOTAL(J)  TO WS-ORDER-TOTAL-AMOUNT.          00035800
035900     ADD WS-MERGE-QUANTITY(J)  TO WS-ORDER-TOTAL-ITEMS.           00035900
035950     ADD +1 TO J.                                                00035950
035970 225-EXIT.                                                       00035970
035980     EXIT.                                                       00035980
036100                                                                 00036100
036200 230-ASSIGN-ORDER-ID-AND-STATUS.                                 00036200
036300*    ORDERID IS SEQUENCE-BASED, NOT A TRUE UUID - THIS SHOP HAS  00036300
036400*    NO UUID GENERATOR AVAILABLE TO BATCH COBOL.  THIS PARAGRAPH  CL*02
036500*    ONLY RUNS FOR A REQUEST THAT PASSED VALIDATION (100 GATES    CL*02
036600*    IT ON WS-ORDER-IS-OK), SO STATUS ALWAYS GOES OUT PENDING -   CL*02
036700*    CONFIRM/FAIL ARE SEPARATE TRANSITIONS THIS RUN DOES NOT      CL*02
036710*    MAKE IN THIS RUN.                                            CL*02
036800     ADD +1 TO WS-ORDER-SEQ.                                      00036800
036900     MOVE WS-ORDER-SEQ TO WS-ORDER-SEQ-X.                         00036900
037000     STRING 'ORD-' CURRENT-YEAR CURRENT-MONTH CURRENT-DAY '-'     00037000
037100            WS-ORDER-SEQ-X DELIMITED BY SIZE                      00037100
037200            INTO WS-ORDER-ID.                                     00037200
037300     MOVE WS-ORDER-ID         TO ORD-ORDER-ID.                     00037300
037400     MOVE ORD-REQ-CUSTOMER-ID TO ORD-CUSTOMER-ID.                 00037400
037500     MOVE WS-ORDER-TOTAL-AMOUNT  TO ORD-TOTAL-AMOUNT.             00037500
037600     MOVE WS-ORDER-TOTAL-ITEMS   TO ORD-TOTAL-ITEMS.              00037600
037700     MOVE WS-MERGE-COUNT         TO ORD-ITEM-COUNT.               00037700
037800     MOVE CURRENT-YEAR           TO ORD-CRT-YYYY.                 00037800
037900     MOVE CURRENT-MONTH          TO ORD-CRT-MM.                   00037900
038000     MOVE CURRENT-DAY            TO ORD-CRT-DD.                   00038000
038100     MOVE CURRENT-HOUR           TO ORD-CRT-HH.                   00038100
038200     MOVE CURRENT-MINUTE         TO ORD-CRT-MN.                   00038200
038300     MOVE CURRENT-SECOND         TO ORD-CRT-SS.                   00038300
038400     SET ORD-STATUS-PENDING TO TRUE.                               CL*02
038900                                                                 00038900
039000 240-WRITE-ORDER-OUTPUT.                                         00039000
039100     WRITE ORD-MASTER-REC.                                       00039100
039150     SET J TO 1.                                                 00039150
039180     PERFORM 245-WRITE-ORDER-ITEM-LINE THRU 245-EXIT              00039180
039190             UNTIL J > WS-MERGE-COUNT.                            00039190
039195                                                                 00039195
039200 245-WRITE-ORDER-ITEM-LINE.                                       00039200
039300     MOVE WS-ORDER-ID            TO ORI-ORDER-ID.                 00039300
039400     MOVE WS-MERGE-PRODUCT-ID(J) TO ORI-PRODUCT-ID.               00039400
039500     MOVE WS-MERGE-QUANTITY(J)   TO ORI-QUANTITY.                 00039500
039600     MOVE WS-MERGE-UNIT-PRICE(J) TO ORI-UNIT-PRICE.               00039600
039700     MOVE WS-MERGE-SUBTOTAL(J)   TO ORI-SUBTOTAL.                 00039700
039800     WRITE ORD-ITEM-REC.                                          00039800
039850     ADD +1 TO J.                                                 00039850
039870 245-EXIT.                                                        00039870
039880     EXIT.                                                        00039880
040000                                                                 00040000
040100 250-WRITE-ORDER-OUTBOX-EVENT.                                   00040100
040200*    ONE OrderCreated EVENT PER POSTED ORDER, FOR THE MESSAGING   CL*02
040300*    BRIDGE JOB TO PICK UP - EVENT STARTS LIFE                   00040300
040400*    PENDING, RETRY-COUNT ZERO.  230 GATES THIS PARAGRAPH ON      CL*02
040410*    WS-ORDER-IS-OK SO THERE IS NO FAILED-ORDER EVENT TO WRITE.   CL*02
040500     MOVE 'Order'              TO OBX-AGGREGATE-TYPE.             00040500
040600     MOVE WS-ORDER-ID          TO OBX-AGGREGATE-ID.               00040600
040700     MOVE 'OrderCreated'       TO OBX-EVENT-TYPE.                 CL*02
040800     SET OBX-STATUS-PENDING TO TRUE.                              00041200
041300     MOVE 0                   TO OBX-RETRY-COUNT.                00041300
041400     MOVE ORD-CREATED-AT      TO OBX-CREATED-AT.                  00041400
041700     WRITE OBX-RECORD.                                            00041700
041800                                                                 00041800
041900 299-REJECT-ORDER-REQUEST.                                       00041900
042000     ADD +1 TO NUM-ORDERS-REJECTED.                               00042000
042100     MOVE 'N' TO WS-ORDER-OK.                                     00042100
042200     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.         00042200
042300     MOVE ORD-REQ-CUSTOMER-ID TO ERR-MSG-DATA3.                  00042300
042400     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN-2.                00042400
042500     SUBTRACT +1 FROM NUM-ORDERS-REJECTED.                        00042500
042600*    REJECT COUNT IS RE-ADDED ONCE, NOT PER BAD ITEM LINE - SEE  00042600
042700*    OI-1063.  100-PROCESS-ORDER-REQUESTS ADDS THE FINAL COUNT.  00042700
042800                                                                 00042800
042900 700-OPEN-FILES.                                                 00042900
043000     OPEN INPUT    ORDER-REQUEST-FILE                            00043000
043100          OUTPUT   ORDER-MASTER-OUT                              00043100
043200                   ORDER-ITEM-OUT                                00043200
043300                   OUTBOX-OUT                                     00043300
043400                   REPORT-FILE.                                   00043400
043500     IF WS-ORDREQIN-STATUS NOT = '00'                            00043500
043600       DISPLAY 'ERROR OPENING ORDER REQUEST FILE. RC:'           00043600
043700               WS-ORDREQIN-STATUS                                00043700
043800       DISPLAY 'Terminating Program due to File Error'           00043800
043900       MOVE 16 TO RETURN-CODE                                    00043900
044000       MOVE 'Y' TO WS-ORDREQ-EOF                                 00044000
044100     END-IF.                                                     00044100
044200     IF WS-ORDMSTOT-STATUS NOT = '00'                            00044200
044300       DISPLAY 'ERROR OPENING ORDER MASTER FILE. RC:'            00044300
044400               WS-ORDMSTOT-STATUS                                00044400
044500       DISPLAY 'Terminating Program due to File Error'           00044500
044600       MOVE 16 TO RETURN-CODE                                    00044600
044700       MOVE 'Y' TO WS-ORDREQ-EOF                                 00044700
044800     END-IF.                                                     00044800
044900     IF WS-ORDITMOT-STATUS NOT = '00'                            00044900
045000       DISPLAY 'ERROR OPENING ORDER ITEM FILE. RC:'              00045000
045100               WS-ORDITMOT-STATUS                                00045100
045200       DISPLAY 'Terminating Program due to File Error'           00045200
045300       MOVE 16 TO RETURN-CODE                                    00045300
045400       MOVE 'Y' TO WS-ORDREQ-EOF                                 00045400
045500     END-IF.                                                     00045500
045600     IF WS-OBXEVTOT-STATUS NOT = '00'                            00045600
045700       DISPLAY 'ERROR OPENING OUTBOX FILE. RC:'                  00045700
045800               WS-OBXEVTOT-STATUS                                00045800
045900       DISPLAY 'Terminating Program due to File Error'           00045900
046000       MOVE 16 TO RETURN-CODE                                    00046000
046100       MOVE 'Y' TO WS-ORDREQ-EOF                                 00046100
046200     END-IF.                                                     00046200
046300                                                                 00046300
046400 710-READ-ORDER-REQUEST-FILE.                                    00046400
046500     READ ORDER-REQUEST-FILE                                     00046500
046600       AT END MOVE 'Y' TO WS-ORDREQ-EOF.                         00046600
046700     EVALUATE WS-ORDREQIN-STATUS                                 00046700
046800        WHEN '00'                                                00046800
046900             CONTINUE                                            00046900
047000        WHEN '10'                                                00047000
047100             MOVE 'Y' TO WS-ORDREQ-EOF                           00047100
047200        WHEN OTHER                                               00047200
047300            MOVE 'Error on order request file read. Code:'       00047300
047400                        TO ERR-MSG-DATA1                         00047400
047500            MOVE WS-ORDREQIN-STATUS TO ERR-MSG-DATA2              00047500
047600            WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 2     00047600
047700            MOVE 'Y' TO WS-ORDREQ-EOF                             00047700
047800     END-EVALUATE.                                               00047800
047900                                                                 00047900
048000 790-CLOSE-FILES.                                                00048000
048100     CLOSE ORDER-REQUEST-FILE.                                   00048100
048200     CLOSE ORDER-MASTER-OUT.                                     00048200
048300     CLOSE ORDER-ITEM-OUT.                                        00048300
048400     CLOSE OUTBOX-OUT.                                            00048400
048500     CLOSE REPORT-FILE.                                          00048500
048600                                                                 00048600
048700 800-INIT-REPORT.                                                00048700
048800     MOVE CURRENT-YEAR   TO RPT-YY.                              00048800
048900     MOVE CURRENT-MONTH  TO RPT-MM.                               00048900
049000     MOVE CURRENT-DAY    TO RPT-DD.                               00049000
049100     MOVE CURRENT-HOUR   TO RPT-HH.                               00049100
049200     MOVE CURRENT-MINUTE TO RPT-MIN.                              00049200
049300     MOVE CURRENT-SECOND TO RPT-SS.                               00049300
049400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00049400
049500                                                                 00049500
049600 830-REPORT-ORDER-PROCESSED.                                     00049600
049700     MOVE WS-ORDER-ID  TO RPT-ORDER-ID-OUT.                      00049700
049800     MOVE ORD-STATUS   TO RPT-ORDER-STATUS-OUT.                   00049800
049900     WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL1.                 00049900
050000                                                                 00050000
050100 850-REPORT-ORDER-STATS.                                         00050100
050200     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.            00050200
050300     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.            00050300
050400     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.            00050400
050500                                                                 00050500
050600     MOVE 'ORDERS POSTED            ' TO RPT-LABEL.              00050600
050700     MOVE NUM-ORDERS-POSTED            TO RPT-AMOUNT.            00050700
050800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00050800
050900                                                                 00050900
051000     MOVE 'ORDERS REJECTED          ' TO RPT-LABEL.              00051000
051100     MOVE NUM-ORDERS-REJECTED          TO RPT-AMOUNT.            00051100
051200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00051200
051300                                                                 00051300
051400     MOVE 'TOTAL ITEMS POSTED       ' TO RPT-LABEL.              00051400
051500     MOVE NUM-TOTAL-ITEMS-POSTED       TO RPT-AMOUNT.            00051500
051600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00051600
051700                                                                 00051700
051800     MOVE 'TOTAL AMOUNT POSTED      ' TO RPT-LABEL.              00051800
051900     MOVE TOTAL-AMOUNT-POSTED          TO RPT-AMOUNT.            00051900
052000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00052000
