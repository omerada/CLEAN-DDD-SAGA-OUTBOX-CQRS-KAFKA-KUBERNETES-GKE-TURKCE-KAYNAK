000100***************************************************************** 00010000
000200* ORDREQ   -  ORDER REQUEST TRANSACTION LAYOUT                    00020000
000300*    ONE INCOMING ORDER, UP TO 50 ITEM LINES.  LINE SEQUENTIAL    00030000
000400*    INPUT TO ORDPOST1.  NOT KEYED - READ IN ARRIVAL ORDER.       00040000
000500***************************************************************** 00050000
000600*  CHANGE ACTIVITY                                                CL*01
000700*    CL*01  09/03/26  R.TREMBLAY  TICKET OI-1042 - INITIAL LAYOUT  CL*01
000800***************************************************************** 00080000
000900 01  ORD-REQUEST-REC.                                             00090000
001000     05  ORD-REQ-CUSTOMER-ID         PIC X(13).                   00100000
001100*        REQUIRED, MUST BEGIN 'CUST-' (CustomerId format rule)    00110000
001200     05  ORD-REQ-ITEM-COUNT          PIC 9(02).                   00120000
001300*        NUMBER OF ITEM LINES BELOW, 1 THRU 50                    00130000
001400     05  ORD-REQ-ITEM OCCURS 50 TIMES                             00140000
001500             INDEXED BY ORD-REQ-ITEM-NDX.                         00150000
001600         10  ORD-REQ-PRODUCT-ID      PIC X(13).                   00160000
001700*            REQUIRED, MUST BEGIN 'PROD-' (ProductId format rule) 00170000
001800         10  ORD-REQ-QUANTITY        PIC 9(04).                   00180000
001900*            UNITS ORDERED, VALID RANGE 1 - 1000                  00190000
002000         10  ORD-REQ-UNIT-PRICE      PIC S9(9)V99 COMP-3.         00200000
002100*            UNIT PRICE, 2 DECIMALS, MUST BE GREATER THAN ZERO    00210000
002200     05  FILLER                      PIC X(04).                  00220000
