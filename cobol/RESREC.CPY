000100***************************************************************** 00010000
000200* RESREC   -  RESERVATION RECORD LAYOUT                          00020000
000300*    ONE RECORD PER RESERVATION EVER CREATED.  ALSO HELD IN A     00030000
000400*    WORKING-STORAGE TABLE FOR THE LIFE OF THE RUN SO CONFIRM/    00040000
000500*    CANCEL/EXPIRE TRANSACTIONS CAN FIND IT BY RES-ID.            00050000
000600***************************************************************** 00060000
000700*  CHANGE ACTIVITY                                                CL*01
000800*    CL*01  09/03/26  R.TREMBLAY  TICKET OI-1042 - INITIAL LAYOUT  CL*01
000900***************************************************************** 00090000
001000 01  RES-RECORD.                                                   00100000
001100     05  RES-ID                      PIC X(40).                   00110000
001200     05  RES-PRODUCT-ID              PIC X(13).                   00120000
001300     05  RES-ORDER-ID                PIC X(36).                   00130000
001400     05  RES-QUANTITY                PIC 9(04).                   00140000
001500     05  RES-STATUS                  PIC X(09).                   00150000
001600         88  RES-STATUS-ACTIVE           VALUE 'ACTIVE   '.       00160000
001700         88  RES-STATUS-CONFIRMED        VALUE 'CONFIRMED'.       00170000
001800         88  RES-STATUS-CANCELLED        VALUE 'CANCELLED'.       00180000
001900         88  RES-STATUS-EXPIRED          VALUE 'EXPIRED  '.       00190000
002000     05  RES-CREATED-AT              PIC X(19).                   00200000
002100     05  RES-EXPIRES-AT              PIC X(19).                   00210000
002200     05  RES-EXPIRES-AT-R REDEFINES RES-EXPIRES-AT.                00220000
002300         10  RES-EXP-YYYY            PIC 9(04).                   00230000
002400         10  FILLER                  PIC X.                       00240000
002500         10  RES-EXP-MM              PIC 9(02).                   00250000
002600         10  FILLER                  PIC X.                       00260000
002700         10  RES-EXP-DD              PIC 9(02).                   00270000
002800         10  FILLER                  PIC X.                       00280000
002900         10  RES-EXP-HH              PIC 9(02).                   00290000
003000         10  FILLER                  PIC X.                       00300000
003100         10  RES-EXP-MN              PIC 9(02).                   00310000
003200         10  FILLER                  PIC X.                       00320000
003300         10  RES-EXP-SS              PIC 9(02).                   00330000
003400     05  RES-REASON                  PIC X(40).                   00340000
003500     05  FILLER                      PIC X(09).                  00350000
