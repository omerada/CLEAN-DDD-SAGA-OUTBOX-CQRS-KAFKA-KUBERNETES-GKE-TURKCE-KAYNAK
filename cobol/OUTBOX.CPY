000100***************************************************************** 00010000
000200* OUTBOX   -  OUTBOUND EVENT LOG RECORD LAYOUT                   00020000
000300*    SHARED BY ORDPOST1 AND INVRSV1 - ONE RECORD PER POSTED      00030000
000400*    BUSINESS EVENT.  SUBSTITUTES FOR THE MESSAGE-BROKER OUTBOX  00040000
000500*    TABLE; WRITTEN TO OUTBOX-OUT INSTEAD OF PUBLISHED.          00050000
000600***************************************************************** 00060000
000700*  CHANGE ACTIVITY                                                CL*01
000800*    CL*01  09/03/26  R.TREMBLAY  TICKET OI-1042 - INITIAL LAYOUT  CL*01
000900***************************************************************** 00090000
001000 01  OBX-RECORD.                                                   00100000
001100     05  OBX-AGGREGATE-TYPE          PIC X(10).                   00110000
001200*        'Order' OR 'Inventory'                                   00120000
001300     05  OBX-AGGREGATE-ID            PIC X(36).                   00130000
001400     05  OBX-EVENT-TYPE              PIC X(20).                   00140000
001500*        E.G. OrderCreated, StockReserved, StockReleased          00150000
001600     05  OBX-STATUS                  PIC X(09).                   00160000
001700         88  OBX-STATUS-PENDING          VALUE 'PENDING  '.       00170000
001800         88  OBX-STATUS-PUBLISHED        VALUE 'PUBLISHED'.       00180000
001900         88  OBX-STATUS-FAILED           VALUE 'FAILED   '.       00190000
002000     05  OBX-RETRY-COUNT             PIC 9(02).                   00200000
002100     05  OBX-CREATED-AT              PIC X(19).                   00210000
002200     05  FILLER                      PIC X(14).                  00220000
