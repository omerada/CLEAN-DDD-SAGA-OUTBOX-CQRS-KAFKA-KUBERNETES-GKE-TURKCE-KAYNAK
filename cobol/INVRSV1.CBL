000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN DISTRIBUTION CO.      00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600****************************************************************  00000600
000700 PROGRAM-ID.     INVRSV1.                                        00000700
000800 AUTHOR.         D. STOUT.                                       00000800
000900 INSTALLATION.   MERIDIAN DISTRIBUTION CO - BATCH SYSTEMS.       00000900
001000 DATE-WRITTEN.   04/22/87.                                       00001000
001100 DATE-COMPILED.                                                  00001100
001200 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION ONLY.    00001200
001300****************************************************************  00001300
001400* INVRSV1  -  INVENTORY RESERVATION RUN                          00001400
001500*                                                                00001500
001600* LOADS THE INVENTORY MASTER FILE ENTIRELY INTO A WORKING-       00001600
001700* STORAGE TABLE (NO ISAM ACCESS METHOD ON THIS JOB'S DD'S), THEN 00001700
001800* READS THE RESERVATION-REQUEST TRANSACTION FILE AND APPLIES     00001800
001900* EACH TRANSACTION - RESERVE, CONFIRM, CANCEL, OR EXPIRE -       00001900
002000* AGAINST THE INVENTORY TABLE AND AN IN-MEMORY RESERVATION       00002000
002100* TABLE.  A RESERVATION RECORD IS APPENDED FOR EVERY RESERVE     00002100
002200* ACTION.  AT END OF FILE THE FULL INVENTORY TABLE IS REWRITTEN  00002200
002300* TO THE MASTER OUTPUT FILE AND A CONTROL-TOTAL REPORT IS        00002300
002400* PRINTED.                                                       00002400
002500*                                                                00002500
002600* DERIVED FROM SAM3ABND, WHICH APPLIED ADD/UPDATE/DELETE         00002600
002700* TRANSACTIONS AGAINST A SORTED CUSTOMER FILE BY POSITIONING     00002700
002800* ONE FILE AGAINST THE OTHER IN KEY SEQUENCE.  THIS RUN USES     00002800
002900* THE SAME SHOP CONVENTIONS BUT KEYS OFF A TABLE-RESIDENT        00002900
003000* MASTER (SEARCH ALL) INSTEAD OF A SECOND SEQUENTIAL FILE,       00003000
003100* BECAUSE RESERVATION TRANSACTIONS ARRIVE IN NO PARTICULAR       00003100
003200* PRODUCT-ID SEQUENCE.                                           00003200
003300*                                                                00003300
003400*  CHANGE ACTIVITY                                               00003400
003500*    -----------------------------------------------------       00003500
003600*    DATE      PROGRAMMER     REQUEST#   DESCRIPTION             00003600
003700*    -----------------------------------------------------       00003700
003800*    04/22/87  D.STOUT        SAM3-000   INITIAL UPDATE SKELETON CL*00
003900*    09/30/87  D.STOUT        SAM3-009   ABEND-TEST DIAGNOSTIC   CL*00
004000*                             HOOK FOR FAULT ANALYSIS LAB        CL*00
004100*    06/14/89  T.WREN         SAM3-033   FIX POSITION LOGIC      CL*00
004200*    01/11/99  K.OSEI         SAM3-061   Y2K - 4 DIGIT YEAR      CL*00
004300*                             FIELDS THROUGHOUT DATE HANDLING.   CL*00
004400*    09/03/26  R.TREMBLAY     OI-1043    REBUILT AS INVENTORY    CL*01
004500*                             RESERVATION RUN FOR THE ORDER/     CL*01
004600*                             INVENTORY RULE ENGINE REPLACEMENT  CL*01
004700*                             PROJECT.  DROPPED CUSTOMER FILES,  CL*01
004800*                             ADDED TABLE-RESIDENT INVENTORY     CL*01
004900*                             MASTER AND RESERVATION TABLE.      CL*01
005000*    09/06/26  R.TREMBLAY     OI-1046    ADD RESERVE/CONFIRM/    CL*01
005100*                             CANCEL/EXPIRE ACTION DISPATCH AND  CL*01
005200*                             QUANTITY GUARD ARITHMETIC.         CL*01
005300*    09/10/26  M.OKAFOR       OI-1055    REWRITE FULL INVENTORY  CL*01
005400*                             MASTER AT END OF RUN, NOT JUST     CL*01
005500*                             TOUCHED ROWS - MATCHES SPEC STEP 5.CL*01
005600*    09/17/26  M.OKAFOR       OI-1061    ADD RESERVATIONS-MADE/  CL*01
005700*                             CONFIRMED/CANCELLED/EXPIRED AND    CL*01
005800*                             UNITS RESERVED/RELEASED TO REPORT. CL*01
005810*    09/24/26  R.TREMBLAY     OI-1066    CONFIRM NOW REJECTS AN  CL*02
005820*                             EXPIRED RESERVATION AND ALLOCATES  CL*02
005830*                             STOCK (RESERVED-QTY AND TOTAL-QTY  CL*02
005840*                             BOTH DROP) INSTEAD OF DEFERRING TO CL*02
005850*                             "ANOTHER RUN".  EXPIRE NO LONGER   CL*02
005860*                             RELEASES RESERVED QTY BACK TO      CL*02
005870*                             AVAILABLE (THAT IS CANCEL'S JOB)   CL*02
005880*                             AND NOW STAMPS REASON =            CL*02
005890*                             'Reservation expired'.             CL*02
005891*    09/29/26  R.TREMBLAY     OI-1071    CANCEL WAS WRONGLY       CL*03
005892*                             ALLOWED AGAINST A CONFIRMED         CL*03
005893*                             RESERVATION, SO IT COULD RELEASE    CL*03
005894*                             QUANTITY 660 HAD ALREADY ALLOCATED  CL*03
005895*                             OFF THE SHELF - INFLATING AVAILABLE CL*03
005896*                             FOR STOCK THAT HAD ALREADY SHIPPED. CL*03
005897*                             CANCEL GUARD NOW MATCHES CONFIRM/   CL*03
005898*                             EXPIRE - STATUS=ACTIVE ONLY.        CL*03
005900****************************************************************  00005900
006000 ENVIRONMENT DIVISION.                                           00006000
006100 CONFIGURATION SECTION.                                          00006100
006200 SOURCE-COMPUTER.    IBM-370.                                    00006200
006300 OBJECT-COMPUTER.    IBM-370.                                    00006300
006400 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.                         00006400
006500 INPUT-OUTPUT SECTION.                                           00006500
006600 FILE-CONTROL.                                                   00006600
006700                                                                 00006700
006800     SELECT INVENTORY-MASTER-FILE ASSIGN TO INVMSTIN            00006800
006900         ORGANIZATION IS LINE SEQUENTIAL                        00006900
007000         FILE STATUS  IS  WS-INVMSTIN-STATUS.                    00007000
007100                                                                 00007100
007200     SELECT INVENTORY-MASTER-OUT  ASSIGN TO INVMSTOT            00007200
007300         ACCESS IS SEQUENTIAL                                    00007300
007400         FILE STATUS  IS  WS-INVMSTOT-STATUS.                    00007400
007500                                                                 00007500
007600     SELECT RESERVATION-REQUEST-FILE ASSIGN TO RESREQIN         00007600
007700         ORGANIZATION IS LINE SEQUENTIAL                        00007700
007800         FILE STATUS  IS  WS-RESREQIN-STATUS.                    00007800
007900                                                                 00007900
008000     SELECT RESERVATION-OUT       ASSIGN TO RESEVTOT            00008000
008100         ACCESS IS SEQUENTIAL                                    00008100
008200         FILE STATUS  IS  WS-RESEVTOT-STATUS.                    00008200
008300                                                                 00008300
008400     SELECT OUTBOX-OUT            ASSIGN TO OBXEVTOT            00008400
008500         ACCESS IS SEQUENTIAL                                    00008500
008600         FILE STATUS  IS  WS-OBXEVTOT-STATUS.                    00008600
008700                                                                 00008700
008800     SELECT REPORT-FILE           ASSIGN TO INVRPT              00008800
008900         FILE STATUS  IS  WS-REPORT-STATUS.                      00008900
009000                                                                 00009000
009100****************************************************************  00009100
009200 DATA DIVISION.                                                  00009200
009300 FILE SECTION.                                                   00009300
009400                                                                 00009400
009500 FD  INVENTORY-MASTER-FILE                                       00009500
009600     RECORDING MODE IS F.                                        00009600
009700 COPY INVMSTR.                                                   00009700
009800                                                                 00009800
009900 FD  INVENTORY-MASTER-OUT                                        00009900
010000     RECORDING MODE IS F.                                        00010000
010100 01  INV-MASTER-OUT-REC          PIC X(49).                      00010100
010200                                                                 00010200
010300 FD  RESERVATION-REQUEST-FILE                                    00010300
010400     RECORDING MODE IS F.                                        00010400
010500 COPY RESREQ.                                                    00010500
010600                                                                 00010600
010700 FD  RESERVATION-OUT                                             00010700
010800     RECORDING MODE IS F.                                        00010800
010900 COPY RESREC.                                                    00010900
011000                                                                 00011000
011100 FD  OUTBOX-OUT                                                  00011100
011200     RECORDING MODE IS F.                                        00011200
011300 COPY OUTBOX.                                                    00011300
011400                                                                 00011400
011500 FD  REPORT-FILE                                                 00011500
011600     RECORDING MODE IS F.                                        00011600
011700 01  REPORT-RECORD              PIC X(132).                      00011700
011800                                                                 00011800
011900****************************************************************  00011900
012000 WORKING-STORAGE SECTION.                                        00012000
012100****************************************************************  00012100
012200*                                                                00012200
012300 01  SYSTEM-DATE-AND-TIME.                                       00012300
012400     05  CURRENT-DATE.                                           00012400
012500         10  CURRENT-YEAR            PIC 9(4).                   00012500
012600         10  CURRENT-MONTH           PIC 9(2).                   00012600
012700         10  CURRENT-DAY             PIC 9(2).                   00012700
012800     05  CURRENT-TIME.                                           00012800
012900         10  CURRENT-HOUR            PIC 9(2).                   00012900
013000         10  CURRENT-MINUTE          PIC 9(2).                   00013000
013100         10  CURRENT-SECOND          PIC 9(2).                   00013100
013200         10  CURRENT-HNDSEC          PIC 9(2).                   00013200
013250     05  FILLER                  PIC X(04).                  00013250
013300*        Y2K FIX - CURRENT-YEAR WIDENED TO 4 DIGITS (SAM3-061).  CL*00
013700*                                                                00013700
013800 01  WS-FIELDS.                                                  00013800
013900     05  WS-INVMSTIN-STATUS      PIC X(2)  VALUE SPACES.          00013900
014000     05  WS-INVMSTOT-STATUS      PIC X(2)  VALUE SPACES.          00014000
014100     05  WS-RESREQIN-STATUS      PIC X(2)  VALUE SPACES.          00014100
014200     05  WS-RESEVTOT-STATUS      PIC X(2)  VALUE SPACES.          00014200
014300     05  WS-OBXEVTOT-STATUS      PIC X(2)  VALUE SPACES.          00014300
014400     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00014400
014500     05  WS-INVMST-EOF           PIC X     VALUE SPACES.          00014500
014600         88  WS-INVMST-AT-EOF        VALUE 'Y'.                  00014600
014700     05  WS-RESREQ-EOF           PIC X     VALUE SPACES.          00014700
014800         88  WS-AT-EOF               VALUE 'Y'.                  00014800
014900     05  WS-TRAN-OK              PIC X     VALUE 'Y'.            00014900
015000         88  WS-TRAN-IS-OK           VALUE 'Y'.                  00015000
015100         88  WS-TRAN-IS-BAD          VALUE 'N'.                  00015100
015050     05  FILLER                  PIC X(04).                  00015050
015300*                                                                00015300
015400 77  I                     PIC S9(4)   COMP    VALUE +0.         00015400
015500 77  WS-INV-NDX-S          PIC S9(4)   COMP    VALUE +0.         00015500
015600 77  WS-RES-NDX-S          PIC S9(4)   COMP    VALUE +0.         00015600
015900*                                                                00015900
015950 01  WS-RES-SEQ-WORK.                                            00015950
015960     05  WS-RES-SEQ             PIC 9(9)    COMP    VALUE 0.     00015960
015970     05  FILLER                  PIC X(04).                  00015970
016000 01  WS-RES-SEQ-ALPHA  REDEFINES  WS-RES-SEQ-WORK.               00016000
016100     05  FILLER                  PIC X(5).                      00016100
016200     05  WS-RES-SEQ-X            PIC X(4).                       00016200
016300*                                                                00016300
016400 01  INV-TABLE-AREA.                                             00016400
016500     05  INV-TABLE-COUNT         PIC 9(05)   COMP    VALUE 0.    00016500
016600     05  INV-TABLE-ENTRY OCCURS 1 TO 9999 TIMES                  00016600
016700              DEPENDING ON INV-TABLE-COUNT                       00016700
016800              ASCENDING KEY IS INV-T-PRODUCT-ID                  00016800
016900              INDEXED BY INV-T-NDX.                               00016900
017000         10  INV-T-PRODUCT-ID        PIC X(13).                  00017000
017100         10  INV-T-TOTAL-QUANTITY    PIC S9(9)  COMP-3.          00017100
017200         10  INV-T-AVAILABLE-QUANTITY PIC S9(9) COMP-3.          00017200
017300         10  INV-T-RESERVED-QUANTITY PIC S9(9)  COMP-3.          00017300
017400         10  INV-T-REORDER-POINT    PIC S9(9)   COMP-3.          00017400
017450         10  FILLER              PIC X(04).                  00017450
017500*                                                                00017500
017600 01  RES-TABLE-AREA.                                             00017600
017700     05  RES-TABLE-COUNT         PIC 9(05)   COMP    VALUE 0.    00017700
017800     05  RES-TABLE-ENTRY OCCURS 1 TO 19999 TIMES                 00017800
017900              DEPENDING ON RES-TABLE-COUNT                       00017900
018000              INDEXED BY RES-T-NDX.                                00018000
018100         10  RES-T-ID                PIC X(40).                  00018100
018200         10  RES-T-PRODUCT-ID        PIC X(13).                  00018200
018300         10  RES-T-ORDER-ID          PIC X(36).                  00018300
018400         10  RES-T-QUANTITY          PIC 9(04)   COMP.           00018400
018500         10  RES-T-STATUS            PIC X(09).                  00018500
018600             88  RES-T-STATUS-ACTIVE     VALUE 'ACTIVE   '.      00018600
018700             88  RES-T-STATUS-CONFIRMED  VALUE 'CONFIRMED'.      00018700
018800             88  RES-T-STATUS-CANCELLED  VALUE 'CANCELLED'.      00018800
018900             88  RES-T-STATUS-EXPIRED    VALUE 'EXPIRED  '.      00018900
019000         10  RES-T-CREATED-AT        PIC X(19).                  00019000
019100         10  RES-T-EXPIRES-AT        PIC X(19).                  00019100
019200         10  RES-T-REASON            PIC X(40).                  00019200
019250         10  FILLER              PIC X(04).                  00019250
019300*                                                                00019300
019400 01  WS-INV-CHECK-AREA.                                          00019400
019500     05  WS-INV-CHECK-RC         PIC 9(01)   COMP    VALUE 0.    00019500
019550     05  FILLER                  PIC X(04).                  00019550
019600 01  WS-INV-CHECK-SW REDEFINES WS-INV-CHECK-AREA.                00019600
019700     05  WS-INV-FOUND            PIC X       VALUE 'N'.          00019700
019800         88  WS-INV-WAS-FOUND        VALUE 'Y'.                  00019800
019900*                                                                00019900
020000 01  WS-RES-CHECK-AREA.                                          00020000
020100     05  WS-RES-FOUND            PIC X       VALUE 'N'.          00020100
020200         88  WS-RES-WAS-FOUND        VALUE 'Y'.                  00020200
020250     05  FILLER                  PIC X(04).                  00020250
020350*                                                                00020350
020360 01  WS-RESV-TIME-WORK           PIC X(19)   VALUE SPACES.       00020360
020370 01  WS-RESV-TIME-WORK-R  REDEFINES  WS-RESV-TIME-WORK.          00020370
020380     05  WS-RTW-YYYY             PIC 9(04).                      00020380
020390     05  FILLER                  PIC X       VALUE '-'.          00020390
020400     05  WS-RTW-MM               PIC 9(02).                      00020400
020410     05  FILLER                  PIC X       VALUE '-'.          00020410
020420     05  WS-RTW-DD               PIC 9(02).                      00020420
020430     05  FILLER                  PIC X       VALUE SPACE.        00020430
020440     05  WS-RTW-HH               PIC 9(02).                      00020440
020450     05  FILLER                  PIC X       VALUE ':'.          00020450
020460     05  WS-RTW-MN               PIC 9(02).                      00020460
020470     05  FILLER                  PIC X       VALUE ':'.          00020470
020480     05  WS-RTW-SS               PIC 9(02).                      00020480
020490*                                                                00020490
020400 01  REPORT-TOTALS.                                              00020400
020500     05  NUM-RES-MADE            PIC S9(9)   COMP-3  VALUE +0.    00020500
020600     05  NUM-RES-CONFIRMED       PIC S9(9)   COMP-3  VALUE +0.    00020600
020700     05  NUM-RES-CANCELLED       PIC S9(9)   COMP-3  VALUE +0.    00020700
020800     05  NUM-RES-EXPIRED         PIC S9(9)   COMP-3  VALUE +0.    00020800
020900     05  NUM-TRAN-REJECTED       PIC S9(9)   COMP-3  VALUE +0.    00020900
021000     05  TOTAL-UNITS-RESERVED    PIC S9(9)   COMP-3  VALUE +0.    00021000
021100     05  TOTAL-UNITS-RELEASED    PIC S9(9)   COMP-3  VALUE +0.    00021100
021150     05  FILLER                  PIC X(04).                  00021150
021200*                                                                00021200
021300*        *******************                                     00021300
021400*            report lines                                        00021400
021500*        *******************                                     00021500
021600 01  ERR-MSG-BAD-TRAN.                                           00021600
021700     05  FILLER PIC X(31)                                        00021700
021800                  VALUE 'Error Processing Reservation.  '.        00021800
021900     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00021900
022000     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00022000
022100 01 RPT-HEADER1.                                                 00022100
022200     05  FILLER                     PIC X(40)                    00022200
022300               VALUE 'INVENTORY RESERVATION RUN - CTL RPT DATE:'. 00022300
022400     05  RPT-MM                     PIC 99.                      00022400
022500     05  FILLER                     PIC X     VALUE '/'.          00022500
022600     05  RPT-DD                     PIC 99.                      00022600
022700     05  FILLER                     PIC X     VALUE '/'.          00022700
022800     05  RPT-YY                     PIC 9(4).                    00022800
022900     05  FILLER                     PIC X(18)                    00022900
023000                    VALUE ' (mm/dd/yyyy) TIME: '.                00023000
023100     05  RPT-HH                     PIC 99.                      00023100
023200     05  FILLER                     PIC X     VALUE ':'.          00023200
023300     05  RPT-MIN                    PIC 99.                      00023300
023400     05  FILLER                     PIC X     VALUE ':'.          00023400
023500     05  RPT-SS                     PIC 99.                      00023500
023600     05  FILLER                     PIC X(53) VALUE SPACES.       00023600
023700 01  RPT-TRAN-DETAIL1.                                           00023700
023800     05  RPT-TRAN-MSG1      PIC X(10)   VALUE SPACES.             00023800
023900     05  RPT-TRAN-ACTION    PIC X(07)   VALUE SPACES.             00023900
024000     05  FILLER             PIC X(02)   VALUE SPACES.            00024000
024100     05  RPT-TRAN-PRODUCT   PIC X(13)   VALUE SPACES.             00024100
024200     05  FILLER             PIC X(02)   VALUE SPACES.            00024200
024300     05  RPT-TRAN-RESID     PIC X(40)   VALUE SPACES.             00024300
024400     05  FILLER             PIC X(58)   VALUE SPACES.             00024400
024500 01  RPT-STATS-HDR1.                                             00024500
024600     05  FILLER PIC X(26) VALUE 'Reservation Run Totals:   '.     00024600
024700     05  FILLER PIC X(107) VALUE SPACES.                         00024700
024800 01  RPT-STATS-HDR2.                                             00024800
024900     05  FILLER PIC X(26) VALUE 'Control Total             '.     00024900
025000     05  FILLER PIC X(28) VALUE '        Amount              '.  00025000
025100     05  FILLER PIC X(79) VALUE SPACES.                          00025100
025200 01  RPT-STATS-HDR3.                                             00025200
025300     05  FILLER PIC X(26) VALUE '-----------------------   '.     00025300
025400     05  FILLER PIC X(28) VALUE '-----------------------     '.  00025400
025500     05  FILLER PIC X(79) VALUE SPACES.                          00025500
025600 01  RPT-STATS-DETAIL.                                           00025600
025700     05  RPT-LABEL           PIC X(26).                          00025700
025800     05  FILLER              PIC X(4)     VALUE SPACES.          00025800
025900     05  RPT-AMOUNT          PIC ZZZ,ZZZ,ZZ9.                    00025900
026000     05  FILLER              PIC X(87)   VALUE SPACES.           00026000
026100                                                                 00026100
026200****************************************************************  00026200
026300 PROCEDURE DIVISION.                                             00026300
026400****************************************************************  00026400
026500                                                                 00026500
026600 000-MAIN.                                                       00026600
026700     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                     00026700
026800     ACCEPT CURRENT-TIME FROM TIME.                              00026800
026900     DISPLAY 'INVRSV1 STARTED DATE = ' CURRENT-MONTH '/'         00026900
027000            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yyyy)'.       00027000
027100     DISPLAY '             TIME = ' CURRENT-HOUR ':'             00027100
027200            CURRENT-MINUTE ':' CURRENT-SECOND.                   00027200
027300                                                                 00027300
027400     PERFORM 700-OPEN-FILES.                                     00027400
027500     PERFORM 800-INIT-REPORT.                                    00027500
027600                                                                 00027600
027700     PERFORM 705-LOAD-INVENTORY-TABLE.                           00027700
027800                                                                 00027800
027900     PERFORM 710-READ-RESERVATION-REQUEST.                       00027900
028000     PERFORM 100-PROCESS-RESERVATION-TRANS                       00028000
028100             UNTIL WS-AT-EOF.                                    00028100
028200                                                                 00028200
028300     PERFORM 770-REWRITE-INVENTORY-MASTER.                       00028300
028400     PERFORM 850-REPORT-RES-STATS.                               00028400
028500     PERFORM 790-CLOSE-FILES.                                    00028500
028600                                                                 00028600
028700     GOBACK.                                                     00028700
028800                                                                 00028800
028900 100-PROCESS-RESERVATION-TRANS.                                  00028900
029000*    DISPATCHES ONE TRANSACTION TO THE RESERVE/CONFIRM/CANCEL/   00029000
029100*    EXPIRE ACTION PARAGRAPHS (SPEC STEP 2 OF THE INVENTORY-     00029100
029200*    RESERVATION BATCH FLOW).                                    00029200
029300     MOVE 'Y' TO WS-TRAN-OK.                                     00029300
029400     EVALUATE TRUE                                               00029400
029500        WHEN RRQ-ACTION-RESERVE                                  00029500
029600            PERFORM 300-PROCESS-RESERVE-TRAN                     00029600
029700        WHEN RRQ-ACTION-CONFIRM                                  00029700
029800            PERFORM 310-PROCESS-CONFIRM-TRAN                     00029800
029900        WHEN RRQ-ACTION-CANCEL                                   00029900
030000            PERFORM 320-PROCESS-CANCEL-TRAN                      00030000
030100        WHEN RRQ-ACTION-EXPIRE                                   00030100
030200            PERFORM 330-PROCESS-EXPIRE-TRAN                      00030200
030300        WHEN OTHER                                               00030300
030400            MOVE 'INVALID RESERVATION ACTION:  ' TO ERR-MSG-DATA1 00030400
030500            MOVE RRQ-ACTION                   TO ERR-MSG-DATA2   00030500
030600            PERFORM 299-REJECT-RESERVATION-TRAN                  00030600
030700     END-EVALUATE.                                               00030700
030800                                                                 00030800
030900     PERFORM 830-REPORT-TRAN-PROCESSED.                          00030900
031000     PERFORM 710-READ-RESERVATION-REQUEST.                       00031000
031100                                                                 00031100
031200 300-PROCESS-RESERVE-TRAN.                                       00031200
031300*    RESERVE - GUARD: AVAILABLE-QUANTITY MUST COVER THE REQUEST. 00031300
031400*    ON SUCCESS, AVAILABLE DROPS AND RESERVED RISES BY QUANTITY, 00031400
031500*    AND A NEW RESERVATION ROW GOES ACTIVE IN STATUS ACTIVE.     00031500
031600*    EXPIRES-AT IS SET 30 MINUTES OUT BY 640.                     00031600
031700     PERFORM 720-FIND-INVENTORY-ROW.                             00031700
031800     IF NOT WS-INV-WAS-FOUND                                     00031800
031900         MOVE 'UNKNOWN PRODUCT ID:          ' TO ERR-MSG-DATA1    00031900
032000         MOVE RRQ-PRODUCT-ID                TO ERR-MSG-DATA2     00032000
032100         PERFORM 299-REJECT-RESERVATION-TRAN                     00032100
032200     ELSE                                                        00032200
032300       IF RRQ-QUANTITY < 1                                       00032300
032400         MOVE 'QUANTITY MUST BE POSITIVE:   ' TO ERR-MSG-DATA1    00032400
032500         MOVE SPACES                       TO ERR-MSG-DATA2      00032500
032600         PERFORM 299-REJECT-RESERVATION-TRAN                      00032600
032700       ELSE                                                       00032700
032800         IF RRQ-QUANTITY > INV-T-AVAILABLE-QUANTITY(WS-INV-NDX-S) 00032800
032900           MOVE 'INSUFFICIENT AVAILABLE QTY:  ' TO ERR-MSG-DATA1   00032900
033000           MOVE RRQ-PRODUCT-ID                TO ERR-MSG-DATA2    00033000
033100           PERFORM 299-REJECT-RESERVATION-TRAN                    00033100
033200         ELSE                                                      00033200
033300           SUBTRACT RRQ-QUANTITY                                  00033300
033400               FROM INV-T-AVAILABLE-QUANTITY(WS-INV-NDX-S)        00033400
033500           ADD      RRQ-QUANTITY                                  00033500
033600               TO   INV-T-RESERVED-QUANTITY(WS-INV-NDX-S)         00033600
033700           PERFORM 600-BUILD-RESERVATION-ID                       00033700
033800           PERFORM 610-APPEND-RESERVATION-ROW                     00033800
033900           PERFORM 740-WRITE-RESERVATION-OUT                      00033900
034000           PERFORM 750-WRITE-RESERVATION-OUTBOX                  00034000
034100           ADD +1 TO NUM-RES-MADE                                 00034100
034200           ADD RRQ-QUANTITY TO TOTAL-UNITS-RESERVED               00034200
034300         END-IF                                                   00034300
034400       END-IF                                                     00034400
034500     END-IF.                                                      00034500
034600                                                                 00034600
034700 310-PROCESS-CONFIRM-TRAN.                                       00034700
034800*    CONFIRM - ONLY A RESERVATION IN ACTIVE STATUS, AND NOT PAST   CL*02
034810*    ITS EXPIRES-AT WINDOW, MAY BE CONFIRMED.  CONFIRMING          CL*02
034820*    ALLOCATES THE STOCK - BOTH RESERVED-QUANTITY AND              CL*02
034830*    TOTAL-QUANTITY DROP ON THE OWNING INVENTORY ROW (660          CL*02
034840*    BELOW) - THAT IS WHAT "CONFIRMED" MEANS, STOCK IS NO LONGER   CL*02
034850*    MERELY HELD, IT IS SPOKEN FOR.                                CL*02
035200     PERFORM 730-FIND-RESERVATION-ROW.                           00035200
035300     IF NOT WS-RES-WAS-FOUND                                     00035300
035400         MOVE 'UNKNOWN RESERVATION ID:      ' TO ERR-MSG-DATA1    00035400
035500         MOVE RRQ-RES-ID                    TO ERR-MSG-DATA2     00035500
035600         PERFORM 299-REJECT-RESERVATION-TRAN                     00035600
035700     ELSE                                                        00035700
035800       IF NOT RES-T-STATUS-ACTIVE(WS-RES-NDX-S)                  00035800
035900         MOVE 'RESERVATION NOT ACTIVE:      ' TO ERR-MSG-DATA1    00035900
036000         MOVE RRQ-RES-ID                    TO ERR-MSG-DATA2     00036000
036100         PERFORM 299-REJECT-RESERVATION-TRAN                     00036100
036200       ELSE                                                       00036200
036210         PERFORM 650-STAMP-CURRENT-RUN-TIME                       CL*02
036220         IF RES-T-EXPIRES-AT(WS-RES-NDX-S) < WS-RESV-TIME-WORK    CL*02
036230             MOVE 'RESERVATION HAS EXPIRED:     ' TO ERR-MSG-DATA1 CL*02
036240             MOVE RRQ-RES-ID                  TO ERR-MSG-DATA2    CL*02
036250             PERFORM 299-REJECT-RESERVATION-TRAN                  CL*02
036260         ELSE                                                     CL*02
036270             PERFORM 660-ALLOCATE-RESERVATION-QTY                 CL*02
036300             SET RES-T-STATUS-CONFIRMED(WS-RES-NDX-S) TO TRUE     CL*02
036400             PERFORM 740-WRITE-RESERVATION-OUT                    00036400
036500             ADD +1 TO NUM-RES-CONFIRMED                          00036500
036280         END-IF                                                   CL*02
036600       END-IF                                                     00036600
036700     END-IF.                                                      00036700
036800                                                                 00036800
036900 320-PROCESS-CANCEL-TRAN.                                        00036900
037000*    CANCEL - ONLY A RESERVATION IN ACTIVE STATUS MAY BE          CL*03
037100*    CANCELLED.  A CONFIRMED RESERVATION HAS ALREADY HAD ITS      CL*03
037150*    STOCK ALLOCATED BY 660 (RESERVED-QUANTITY AND TOTAL-         CL*03
037175*    QUANTITY BOTH ALREADY DROPPED) - THE STOCK HAS LEFT THE      CL*03
037180*    WAREHOUSE, SO CANCEL MAY NOT TOUCH IT.  THE FULL RESERVED    CL*03
037200*    QUANTITY RETURNS TO AVAILABLE VIA 620 BELOW.                 CL*03
037300     PERFORM 730-FIND-RESERVATION-ROW.                           00037300
037400     IF NOT WS-RES-WAS-FOUND                                     00037400
037500         MOVE 'UNKNOWN RESERVATION ID:      ' TO ERR-MSG-DATA1    00037500
037600         MOVE RRQ-RES-ID                    TO ERR-MSG-DATA2     00037600
037700         PERFORM 299-REJECT-RESERVATION-TRAN                     00037700
037800     ELSE                                                        00037800
037900       IF NOT RES-T-STATUS-ACTIVE(WS-RES-NDX-S)                   CL*03
038100         MOVE 'RESERVATION NOT CANCELLABLE:' TO ERR-MSG-DATA1     00038100
038200         MOVE RRQ-RES-ID                    TO ERR-MSG-DATA2     00038200
038300         PERFORM 299-REJECT-RESERVATION-TRAN                     00038300
038400       ELSE                                                       00038400
038500         PERFORM 620-RELEASE-RESERVATION-QTY                      00038500
038600         SET RES-T-STATUS-CANCELLED(WS-RES-NDX-S) TO TRUE         00038600
038700         MOVE RRQ-REASON TO RES-T-REASON(WS-RES-NDX-S)            00038700
038800         PERFORM 740-WRITE-RESERVATION-OUT                        00038800
038900         ADD +1 TO NUM-RES-CANCELLED                              00038900
039000       END-IF                                                     00039000
039100     END-IF.                                                      00039100
039200                                                                 00039200
039300 330-PROCESS-EXPIRE-TRAN.                                        00039300
039400*    EXPIRE - ONLY AN ACTIVE RESERVATION MAY EXPIRE.  NO STOCK     CL*02
039410*    QUANTITY CHANGES HERE - EXPIRE IS A STATE FLIP ONLY.  THE     CL*02
039420*    RESERVED QUANTITY IS RELEASED BY A SEPARATE CANCEL            CL*02
039430*    TRANSACTION, NOT HERE.  330 ONLY FLIPS STATUS AND STAMPS       CL*02
039440*    THE REASON.                                                   CL*02
039700     PERFORM 730-FIND-RESERVATION-ROW.                           00039700
039800     IF NOT WS-RES-WAS-FOUND                                     00039800
039900         MOVE 'UNKNOWN RESERVATION ID:      ' TO ERR-MSG-DATA1    00039900
040000         MOVE RRQ-RES-ID                    TO ERR-MSG-DATA2     00040000
040100         PERFORM 299-REJECT-RESERVATION-TRAN                     00040100
040200     ELSE                                                        00040200
040300       IF NOT RES-T-STATUS-ACTIVE(WS-RES-NDX-S)                  00040300
040400         MOVE 'RESERVATION NOT ACTIVE:      ' TO ERR-MSG-DATA1    00040400
040500         MOVE RRQ-RES-ID                    TO ERR-MSG-DATA2     00040500
040600         PERFORM 299-REJECT-RESERVATION-TRAN                     00040600
040700       ELSE                                                       00040700
040710         MOVE 'Reservation expired'                               CL*02
040720              TO RES-T-REASON(WS-RES-NDX-S)                       CL*02
040900         SET RES-T-STATUS-EXPIRED(WS-RES-NDX-S) TO TRUE          00040900
041000         PERFORM 740-WRITE-RESERVATION-OUT                        00041000
041100         ADD +1 TO NUM-RES-EXPIRED                                00041100
041200       END-IF                                                     00041200
041300     END-IF.                                                      00041300
041400                                                                 00041400
041500 299-REJECT-RESERVATION-TRAN.                                    00041500
041600     ADD +1 TO NUM-TRAN-REJECTED.                                00041600
041700     MOVE 'N' TO WS-TRAN-OK.                                     00041700
041800     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.         00041800
041900                                                                 00041900
042000 600-BUILD-RESERVATION-ID.                                       00042000
042100*    RES-ID IS SEQUENCE-BASED, NOT A TRUE UUID - SAME 'RES-'      00042100
042200*    PREFIX SCHEME ORDPOST1 USES FOR ORDER-ID.                    00042200
042300     ADD +1 TO WS-RES-SEQ.                                        00042300
042400     MOVE WS-RES-SEQ TO WS-RES-SEQ-X.                             00042400
042500     STRING 'RES-' CURRENT-MONTH CURRENT-DAY '-'                  00042500
042600            WS-RES-SEQ-X DELIMITED BY SIZE                        00042600
042700            INTO RRQ-RES-ID.                                      00042700
042800                                                                 00042800
042900 610-APPEND-RESERVATION-ROW.                                      00042900
043000*    NEW ROW GOES ON THE END OF THE RESERVATION TABLE, WHICH     00043000
043100*    720/730 SEARCH ALL BY RES-ID FOR CONFIRM/CANCEL/EXPIRE.      00043100
043200*    EXPIRES-AT IS SET 30 MINUTES PAST CREATED-AT (DEFAULT       00043200
043300*    EXPIRY WINDOW).                                              00043300
043400     ADD +1 TO RES-TABLE-COUNT.                                   00043400
043500     SET RES-T-NDX TO RES-TABLE-COUNT.                            00043500
043600     MOVE RRQ-RES-ID      TO RES-T-ID(RES-T-NDX).                 00043600
043700     MOVE RRQ-PRODUCT-ID  TO RES-T-PRODUCT-ID(RES-T-NDX).         00043700
043800     MOVE RRQ-ORDER-ID    TO RES-T-ORDER-ID(RES-T-NDX).           00043800
043900     MOVE RRQ-QUANTITY    TO RES-T-QUANTITY(RES-T-NDX).           00043900
044000     SET RES-T-STATUS-ACTIVE(RES-T-NDX) TO TRUE.                  00044000
044100     PERFORM 630-STAMP-RESERVATION-TIMES.                        00044100
044200                                                                 00044200
044300 620-RELEASE-RESERVATION-QTY.                                     00044300
044400*    RETURNS A RESERVATION'S QUANTITY TO THE INVENTORY ROW'S     00044400
044500*    AVAILABLE-QUANTITY AND REMOVES IT FROM RESERVED-QUANTITY.   00044500
044600     MOVE RES-T-PRODUCT-ID(WS-RES-NDX-S) TO RRQ-PRODUCT-ID.       00044600
044700     PERFORM 720-FIND-INVENTORY-ROW.                             00044700
044800     IF WS-INV-WAS-FOUND                                         00044800
044900         ADD  RES-T-QUANTITY(WS-RES-NDX-S)                        00044900
045000              TO INV-T-AVAILABLE-QUANTITY(WS-INV-NDX-S)           00045000
045100         SUBTRACT RES-T-QUANTITY(WS-RES-NDX-S)                    00045100
045200              FROM INV-T-RESERVED-QUANTITY(WS-INV-NDX-S)          00045200
045300         IF INV-T-RESERVED-QUANTITY(WS-INV-NDX-S) < 0             00045300
045400             MOVE 0 TO INV-T-RESERVED-QUANTITY(WS-INV-NDX-S)      00045400
045500         END-IF                                                   00045500
045600         ADD RES-T-QUANTITY(WS-RES-NDX-S) TO TOTAL-UNITS-RELEASED 00045600
045700     END-IF.                                                      00045700
045800                                                                 00045800
045900 630-STAMP-RESERVATION-TIMES.                                     00045900
046000     MOVE CURRENT-YEAR   TO WS-RTW-YYYY.                          00046000
046100     MOVE CURRENT-MONTH  TO WS-RTW-MM.                            00046100
046200     MOVE CURRENT-DAY    TO WS-RTW-DD.                            00046200
046210     MOVE CURRENT-HOUR   TO WS-RTW-HH.                            00046210
046220     MOVE CURRENT-MINUTE TO WS-RTW-MN.                            00046220
046230     MOVE CURRENT-SECOND TO WS-RTW-SS.                            00046230
046240     MOVE WS-RESV-TIME-WORK TO RES-T-CREATED-AT(RES-T-NDX).       00046240
046300*    EXPIRES-AT GETS THE 30-MINUTE DEFAULT WINDOW FROM 640 BELOW. 00046300
046500     PERFORM 640-ADD-EXPIRY-WINDOW.                               00046500
046600                                                                 00046600
046700 640-ADD-EXPIRY-WINDOW.                                           00046700
046710*    30-MINUTE DEFAULT EXPIRY WINDOW (STOCKRESERVATION LIFECYCLE  00046710
046720*    RULE) - CARRIES AN HOUR WHEN THE MINUTE FIELD ROLLS PAST 59. 00046720
046800     COMPUTE WORK-NUM = CURRENT-MINUTE + 30.                      00046800
046900     IF WORK-NUM > 59                                             00046900
047000         SUBTRACT 60 FROM WORK-NUM                                00047000
047010         ADD 1 TO WS-RTW-HH                                       00047010
047020         IF WS-RTW-HH > 23                                        00047020
047030             SUBTRACT 24 FROM WS-RTW-HH                           00047030
047040         END-IF                                                   00047040
047100     END-IF.                                                      00047100
047110     MOVE WORK-NUM TO WS-RTW-MN.                                  00047110
047120     MOVE WS-RESV-TIME-WORK TO RES-T-EXPIRES-AT(RES-T-NDX).       00047120
047310*                                                                 CL*02
047320 650-STAMP-CURRENT-RUN-TIME.                                      CL*02
047330*    BUILDS A COMPARABLE TIMESTAMP FOR "NOW" IN WS-RESV-TIME-WORK  CL*02
047340*    SO 310-PROCESS-CONFIRM-TRAN CAN CHECK A RESERVATION'S         CL*02
047350*    EXPIRES-AT AGAINST THE CURRENT RUN TIME (CONFIRM EXPIRY       CL*02
047360*    GUARD) - SAME YYYY-MM-DD HH:MN:SS LAYOUT AS 630 USES.         CL*02
047370     MOVE CURRENT-YEAR   TO WS-RTW-YYYY.                          CL*02
047380     MOVE CURRENT-MONTH  TO WS-RTW-MM.                            CL*02
047390     MOVE CURRENT-DAY    TO WS-RTW-DD.                            CL*02
047391     MOVE CURRENT-HOUR   TO WS-RTW-HH.                            CL*02
047392     MOVE CURRENT-MINUTE TO WS-RTW-MN.                            CL*02
047393     MOVE CURRENT-SECOND TO WS-RTW-SS.                            CL*02
047394*                                                                 CL*02
047395 660-ALLOCATE-RESERVATION-QTY.                                    CL*02
047396*    CONFIRM LOCKS IN THE ALLOCATION - BOTH RESERVED-QUANTITY     CL*02
047397*    AND TOTAL-QUANTITY DROP BY THE RESERVATION'S QUANTITY ON     CL*02
047398*    THE OWNING INVENTORY ROW - THE STOCK IS NO LONGER MERELY      CL*02
047399*    HELD, IT IS SPOKEN FOR.                                      CL*02
047401     MOVE RES-T-PRODUCT-ID(WS-RES-NDX-S) TO RRQ-PRODUCT-ID.       CL*02
047402     PERFORM 720-FIND-INVENTORY-ROW.                              CL*02
047403     IF WS-INV-WAS-FOUND                                          CL*02
047404         SUBTRACT RES-T-QUANTITY(WS-RES-NDX-S)                    CL*02
047405             FROM INV-T-RESERVED-QUANTITY(WS-INV-NDX-S)           CL*02
047406         IF INV-T-RESERVED-QUANTITY(WS-INV-NDX-S) < 0             CL*02
047407             MOVE 0 TO INV-T-RESERVED-QUANTITY(WS-INV-NDX-S)      CL*02
047408         END-IF                                                   CL*02
047409         SUBTRACT RES-T-QUANTITY(WS-RES-NDX-S)                    CL*02
047410             FROM INV-T-TOTAL-QUANTITY(WS-INV-NDX-S)              CL*02
047411     END-IF.                                                      CL*02
047300                                                                 00047300
047400 700-OPEN-FILES.                                                 00047400
047500     OPEN INPUT    INVENTORY-MASTER-FILE                         00047500
047600                   RESERVATION-REQUEST-FILE                      00047600
047700          OUTPUT   INVENTORY-MASTER-OUT                          00047700
047800                   RESERVATION-OUT                                00047800
047900                   OUTBOX-OUT                                     00047900
048000                   REPORT-FILE.                                   00048000
048100     IF WS-INVMSTIN-STATUS NOT = '00'                             00048100
048200       DISPLAY 'ERROR OPENING INVENTORY MASTER FILE. RC:'        00048200
048300               WS-INVMSTIN-STATUS                                 00048300
048400       DISPLAY 'Terminating Program due to File Error'            00048400
048500       MOVE 16 TO RETURN-CODE                                     00048500
048600       MOVE 'Y' TO WS-RESREQ-EOF                                  00048600
048700     END-IF.                                                      00048700
048800     IF WS-RESREQIN-STATUS NOT = '00'                            00048800
048900       DISPLAY 'ERROR OPENING RESERVATION REQUEST FILE. RC:'     00048900
049000               WS-RESREQIN-STATUS                                00049000
049100       DISPLAY 'Terminating Program due to File Error'            00049100
049200       MOVE 16 TO RETURN-CODE                                     00049200
049300       MOVE 'Y' TO WS-RESREQ-EOF                                  00049300
049400     END-IF.                                                      00049400
049500                                                                 00049500
049600 705-LOAD-INVENTORY-TABLE.                                        00049600
049700*    LOADS THE ENTIRE TABLE-RESIDENT INVENTORY MASTER - SPEC     00049700
049800*    STEP 1 OF THE INVENTORY-RESERVATION BATCH FLOW.              00049800
049900     PERFORM 706-LOAD-INVENTORY-ROW THRU 706-EXIT                 00049900
050000             UNTIL WS-INVMST-AT-EOF.                              00050000
050100                                                                 00050100
050200 706-LOAD-INVENTORY-ROW.                                          00050200
050300     READ INVENTORY-MASTER-FILE                                  00050300
050400       AT END                                                     00050400
050500         MOVE 'Y' TO WS-INVMST-EOF                                00050500
050600         GO TO 706-EXIT                                           00050600
050700     END-READ.                                                    00050700
050800     ADD +1 TO INV-TABLE-COUNT.                                   00050800
050900     SET INV-T-NDX TO INV-TABLE-COUNT.                            00050900
051000     MOVE INV-PRODUCT-ID         TO INV-T-PRODUCT-ID(INV-T-NDX).  00051000
051100     MOVE INV-TOTAL-QUANTITY     TO INV-T-TOTAL-QUANTITY(INV-T-NDX). 00051100
051200     MOVE INV-AVAILABLE-QUANTITY TO                               00051200
051300             INV-T-AVAILABLE-QUANTITY(INV-T-NDX).                 00051300
051400     MOVE INV-RESERVED-QUANTITY  TO                               00051400
051500             INV-T-RESERVED-QUANTITY(INV-T-NDX).                  00051500
051600     MOVE INV-REORDER-POINT      TO                               00051600
051700             INV-T-REORDER-POINT(INV-T-NDX).                      00051700
051800 706-EXIT.                                                        00051800
051900     EXIT.                                                        00051900
052000                                                                 00052000
052100 710-READ-RESERVATION-REQUEST.                                   00052100
052200     READ RESERVATION-REQUEST-FILE                               00052200
052300       AT END MOVE 'Y' TO WS-RESREQ-EOF.                          00052300
052400     EVALUATE WS-RESREQIN-STATUS                                  00052400
052500        WHEN '00'                                                00052500
052600             CONTINUE                                             00052600
052700        WHEN '10'                                                00052700
052800             MOVE 'Y' TO WS-RESREQ-EOF                            00052800
052900        WHEN OTHER                                                00052900
053000            MOVE 'Error on reservation file read.  Code:'        00053000
053100                        TO ERR-MSG-DATA1                         00053100
053200            MOVE WS-RESREQIN-STATUS TO ERR-MSG-DATA2              00053200
053300            WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 2     00053300
053400            MOVE 'Y' TO WS-RESREQ-EOF                             00053400
053500     END-EVALUATE.                                               00053500
053600                                                                 00053600
053700 720-FIND-INVENTORY-ROW.                                          00053700
053800*    SEARCH ALL FOR THE TARGET PRODUCT - TABLE IS ASCENDING BY    00053800
053900*    PRODUCT-ID AS LOADED FROM THE SORTED MASTER FILE.            00053900
054000     MOVE 'N' TO WS-INV-FOUND.                                    00054000
054100     SEARCH ALL INV-TABLE-ENTRY                                   00054100
054200       AT END                                                     00054200
054300         CONTINUE                                                 00054300
054400       WHEN INV-T-PRODUCT-ID(INV-T-NDX) = RRQ-PRODUCT-ID          00054400
054500         SET WS-INV-NDX-S TO INV-T-NDX                            00054500
054600         MOVE 'Y' TO WS-INV-FOUND                                 00054600
054700     END-SEARCH.                                                  00054700
054800                                                                 00054800
054900 730-FIND-RESERVATION-ROW.                                        00054900
055000*    SEQUENTIAL LOOKUP BY RES-ID - RESERVATION TABLE IS BUILT IN 00055000
055100*    ARRIVAL ORDER, NOT SORTED, SO SEARCH ALL DOES NOT APPLY.    00055100
055200     MOVE 'N' TO WS-RES-FOUND.                                    00055200
055300     SET RES-T-NDX TO 1.                                          00055300
055400     PERFORM 735-SCAN-RESERVATION-ROW THRU 735-EXIT                00055400
055500             UNTIL RES-T-NDX > RES-TABLE-COUNT                     00055500
055600                OR  WS-RES-WAS-FOUND.                              00055600
055700                                                                 00055700
055800 735-SCAN-RESERVATION-ROW.                                        00055800
055900     IF RES-T-ID(RES-T-NDX) = RRQ-RES-ID                          00055900
056000         SET WS-RES-NDX-S TO RES-T-NDX                            00056000
056100         MOVE 'Y' TO WS-RES-FOUND                                 00056100
056200         GO TO 735-EXIT                                           00056200
056300     END-IF.                                                      00056300
056400     SET RES-T-NDX UP BY 1.                                       00056400
056500 735-EXIT.                                                        00056500
056600     EXIT.                                                        00056600
056700                                                                 00056700
056800 740-WRITE-RESERVATION-OUT.                                       00056800
056900     MOVE RES-T-ID(RES-T-NDX)         TO RES-ID.                  00056900
057000     MOVE RES-T-PRODUCT-ID(RES-T-NDX) TO RES-PRODUCT-ID.          00057000
057100     MOVE RES-T-ORDER-ID(RES-T-NDX)   TO RES-ORDER-ID.            00057100
057200     MOVE RES-T-QUANTITY(RES-T-NDX)   TO RES-QUANTITY.            00057200
057300     MOVE RES-T-STATUS(RES-T-NDX)     TO RES-STATUS.              00057300
057400     MOVE RES-T-CREATED-AT(RES-T-NDX) TO RES-CREATED-AT.          00057400
057500     MOVE RES-T-EXPIRES-AT(RES-T-NDX) TO RES-EXPIRES-AT.          00057500
057600     MOVE RES-T-REASON(RES-T-NDX)     TO RES-REASON.              00057600
057700     WRITE RES-RECORD.                                            00057700
057800                                                                 00057800
057900 750-WRITE-RESERVATION-OUTBOX.                                    00057900
058000*    STOCKRESERVED EVENT FOR THE MESSAGING BRIDGE (Outbox event  00058000
058100*    lifecycle, STARTS PENDING).                                  00058100
058200     MOVE 'Inventory'          TO OBX-AGGREGATE-TYPE.             00058200
058300     MOVE RRQ-PRODUCT-ID       TO OBX-AGGREGATE-ID.               00058300
058400     MOVE 'StockReserved'      TO OBX-EVENT-TYPE.                 00058400
058500     SET OBX-STATUS-PENDING TO TRUE.                              00058500
058600     MOVE 0                   TO OBX-RETRY-COUNT.                00058600
058700     MOVE RES-T-CREATED-AT(RES-T-NDX) TO OBX-CREATED-AT.          00058700
058800     WRITE OBX-RECORD.                                            00058800
058900                                                                 00058900
059000 770-REWRITE-INVENTORY-MASTER.                                    00059000
059100*    SPEC STEP 5 OF THE INVENTORY-RESERVATION BATCH FLOW - THE   00059100
059200*    WHOLE TABLE GOES BACK OUT, NOT JUST TOUCHED PRODUCT ROWS.   00059200
059300     SET INV-T-NDX TO 1.                                          00059300
059400     PERFORM 775-REWRITE-INVENTORY-ROW THRU 775-EXIT              00059400
059500             UNTIL INV-T-NDX > INV-TABLE-COUNT.                   00059500
059600                                                                 00059600
059700 775-REWRITE-INVENTORY-ROW.                                       00059700
059800     MOVE INV-T-PRODUCT-ID(INV-T-NDX)         TO INV-PRODUCT-ID.  00059800
059900     MOVE INV-T-TOTAL-QUANTITY(INV-T-NDX)     TO                 00059900
060000             INV-TOTAL-QUANTITY.                                  00060000
060100     MOVE INV-T-AVAILABLE-QUANTITY(INV-T-NDX) TO                  00060100
060200             INV-AVAILABLE-QUANTITY.                              00060200
060300     MOVE INV-T-RESERVED-QUANTITY(INV-T-NDX)  TO                  00060300
060400             INV-RESERVED-QUANTITY.                               00060400
060500     MOVE INV-T-REORDER-POINT(INV-T-NDX)      TO                  00060500
060600             INV-REORDER-POINT.                                   00060600
060700     WRITE INV-MASTER-OUT-REC FROM INV-MASTER-REC.                00060700
060800     SET INV-T-NDX UP BY 1.                                       00060800
060900 775-EXIT.                                                        00060900
061000     EXIT.                                                        00061000
061100                                                                 00061100
061200 790-CLOSE-FILES.                                                 00061200
061300     CLOSE INVENTORY-MASTER-FILE.                                 00061300
061400     CLOSE INVENTORY-MASTER-OUT.                                  00061400
061500     CLOSE RESERVATION-REQUEST-FILE.                              00061500
061600     CLOSE RESERVATION-OUT.                                       00061600
061700     CLOSE OUTBOX-OUT.                                            00061700
061800     CLOSE REPORT-FILE.                                           00061800
061900                                                                 00061900
062000 800-INIT-REPORT.                                                 00062000
062100     MOVE CURRENT-YEAR   TO RPT-YY.                               00062100
062200     MOVE CURRENT-MONTH  TO RPT-MM.                               00062200
062300     MOVE CURRENT-DAY    TO RPT-DD.                               00062300
062400     MOVE CURRENT-HOUR   TO RPT-HH.                               00062400
062500     MOVE CURRENT-MINUTE TO RPT-MIN.                              00062500
062600     MOVE CURRENT-SECOND TO RPT-SS.                               00062600
062700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00062700
062800                                                                 00062800
062900 830-REPORT-TRAN-PROCESSED.                                       00062900
063000     IF WS-TRAN-IS-OK                                             00063000
063100         MOVE 'PROCESSED:' TO RPT-TRAN-MSG1                       00063100
063200     ELSE                                                         00063200
063300         MOVE 'REJECTED: ' TO RPT-TRAN-MSG1                       00063300
063400     END-IF.                                                      00063400
063500     MOVE RRQ-ACTION      TO RPT-TRAN-ACTION.                    00063500
063600     MOVE RRQ-PRODUCT-ID  TO RPT-TRAN-PRODUCT.                    00063600
063700     MOVE RRQ-RES-ID      TO RPT-TRAN-RESID.                      00063700
063800     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00063800
063900                                                                 00063900
064000 850-REPORT-RES-STATS.                                            00064000
064100     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.            00064100
064200     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.            00064200
064300     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.            00064300
064400                                                                 00064400
064500     MOVE 'RESERVATIONS MADE        ' TO RPT-LABEL.              00064500
064600     MOVE NUM-RES-MADE                TO RPT-AMOUNT.             00064600
064700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00064700
064800                                                                 00064800
064900     MOVE 'RESERVATIONS CONFIRMED   ' TO RPT-LABEL.              00064900
065000     MOVE NUM-RES-CONFIRMED           TO RPT-AMOUNT.             00065000
065100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00065100
065200                                                                 00065200
065300     MOVE 'RESERVATIONS CANCELLED   ' TO RPT-LABEL.              00065300
065400     MOVE NUM-RES-CANCELLED           TO RPT-AMOUNT.             00065400
065500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00065500
065600                                                                 00065600
065700     MOVE 'RESERVATIONS EXPIRED     ' TO RPT-LABEL.              00065700
065800     MOVE NUM-RES-EXPIRED             TO RPT-AMOUNT.             00065800
065900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00065900
066000                                                                 00066000
066100     MOVE 'TRANSACTIONS REJECTED    ' TO RPT-LABEL.              00066100
066200     MOVE NUM-TRAN-REJECTED           TO RPT-AMOUNT.             00066200
066300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00066300
066400                                                                 00066400
066500     MOVE 'TOTAL UNITS RESERVED     ' TO RPT-LABEL.              00066500
066600     MOVE TOTAL-UNITS-RESERVED        TO RPT-AMOUNT.             00066600
066700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00066700
066800                                                                 00066800
066900     MOVE 'TOTAL UNITS RELEASED     ' TO RPT-LABEL.              00066900
067000     MOVE TOTAL-UNITS-RELEASED        TO RPT-AMOUNT.             00067000
067100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00067100
