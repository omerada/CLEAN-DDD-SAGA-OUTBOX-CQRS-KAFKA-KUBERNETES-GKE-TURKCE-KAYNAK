000100***************************************************************** 00010000
000200* RESREQ   -  RESERVATION REQUEST TRANSACTION LAYOUT              00020000
000300*    LINE SEQUENTIAL INPUT TO INVRSV1, READ IN ARRIVAL ORDER.     00030000
000400***************************************************************** 00040000
000500*  CHANGE ACTIVITY                                                CL*01
000600*    CL*01  09/03/26  R.TREMBLAY  TICKET OI-1042 - INITIAL LAYOUT  CL*01
000700***************************************************************** 00070000
000800 01  RES-REQUEST-REC.                                              00080000
000900     05  RRQ-ACTION                  PIC X(07).                   00090000
001000         88  RRQ-ACTION-RESERVE          VALUE 'RESERVE'.         00100000
001100         88  RRQ-ACTION-CONFIRM          VALUE 'CONFIRM'.         00110000
001200         88  RRQ-ACTION-CANCEL           VALUE 'CANCEL '.         00120000
001300         88  RRQ-ACTION-EXPIRE           VALUE 'EXPIRE '.         00130000
001400     05  RRQ-PRODUCT-ID              PIC X(13).                   00140000
001500*        TARGET PRODUCT - RESERVE ONLY                            00150000
001600     05  RRQ-ORDER-ID                PIC X(36).                   00160000
001700*        OWNING ORDER - RESERVE ONLY                              00170000
001800     05  RRQ-QUANTITY                PIC 9(04).                   00180000
001900*        UNITS REQUESTED - RESERVE ONLY                           00190000
002000     05  RRQ-RES-ID                  PIC X(40).                   00200000
002100*        RESERVATION ID - CONFIRM/CANCEL/EXPIRE ONLY, 'RES-' PFX  00210000
002200     05  RRQ-REASON                  PIC X(40).                   00220000
002300*        CANCELLATION REASON - CANCEL ONLY                        00230000
002350     05  FILLER                      PIC X(06).                   00235000
