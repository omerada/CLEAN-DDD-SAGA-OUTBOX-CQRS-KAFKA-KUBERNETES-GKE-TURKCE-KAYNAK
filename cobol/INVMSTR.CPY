000100***************************************************************** 00010000
000200* INVMSTR  -  INVENTORY MASTER RECORD / TABLE ENTRY LAYOUT        00020000
000300*    KEYED BY PRODUCT-ID, ASCENDING.  LOADED ENTIRELY INTO A      00030000
000400*    WORKING-STORAGE TABLE BY INVRSV1 AT START OF RUN (NO ISAM    00040000
000500*    AVAILABLE TO THIS JOB) AND SEARCH ALL'D FOR EACH TRANSACTION.00050000
000600***************************************************************** 00060000
000700*  CHANGE ACTIVITY                                                CL*01
000800*    CL*01  09/03/26  R.TREMBLAY  TICKET OI-1042 - INITIAL LAYOUT  CL*01
000900***************************************************************** 00090000
001000 01  INV-MASTER-REC.                                               00100000
001100     05  INV-PRODUCT-ID              PIC X(13).                   00110000
001200     05  INV-TOTAL-QUANTITY          PIC S9(9) COMP-3.            00120000
001300     05  INV-AVAILABLE-QUANTITY      PIC S9(9) COMP-3.            00130000
001400     05  INV-RESERVED-QUANTITY       PIC S9(9) COMP-3.            00140000
001500     05  INV-REORDER-POINT           PIC S9(9) COMP-3.            00150000
001600     05  FILLER                      PIC X(10).                  00160000
