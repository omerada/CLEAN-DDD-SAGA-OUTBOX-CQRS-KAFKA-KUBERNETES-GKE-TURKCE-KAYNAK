000100***************************************************************** 00010000
000200* ORDREC   -  POSTED ORDER MASTER OUTPUT LAYOUT                   00020000
000300*    ONE RECORD PER ORDER-REQUEST ACCEPTED BY ORDPOST1.           00030000
000400*    WRITTEN TO ORDER-MASTER-OUT, FIXED LENGTH, NO KEY.           00040000
000500***************************************************************** 00050000
000600*  CHANGE ACTIVITY                                                CL*01
000700*    CL*01  09/03/26  R.TREMBLAY  TICKET OI-1042 - INITIAL LAYOUT  CL*01
000800***************************************************************** 00080000
000900 01  ORD-MASTER-REC.                                               00090000
001000     05  ORD-ORDER-ID                PIC X(36).                   00100000
001100*        GENERATED ORDER KEY, SEQUENCE-BASED SUBSTITUTE FOR UUID  00110000
001200     05  ORD-CUSTOMER-ID             PIC X(13).                   00120000
001300     05  ORD-STATUS                  PIC X(09).                  00130000
001400         88  ORD-STATUS-PENDING          VALUE 'PENDING  '.       00140000
001500         88  ORD-STATUS-CONFIRMED        VALUE 'CONFIRMED'.       00150000
001600         88  ORD-STATUS-SHIPPED          VALUE 'SHIPPED  '.       00160000
001700         88  ORD-STATUS-DELIVERED        VALUE 'DELIVERED'.       00170000
001800         88  ORD-STATUS-CANCELLED        VALUE 'CANCELLED'.       00180000
001900         88  ORD-STATUS-FAILED           VALUE 'FAILED   '.       00190000
002000     05  ORD-TOTAL-AMOUNT            PIC S9(9)V99 COMP-3.         00200000
002100     05  ORD-TOTAL-ITEMS             PIC 9(05).                   00210000
002200     05  ORD-ITEM-COUNT              PIC 9(02).                   00220000
002300     05  ORD-CREATED-AT              PIC X(19).                   00230000
002400*        FORMAT YYYY-MM-DD-HH.MM.SS                               00240000
002500     05  ORD-CREATED-AT-R REDEFINES ORD-CREATED-AT.                00250000
002600         10  ORD-CRT-YYYY            PIC 9(04).                   00260000
002700         10  FILLER                  PIC X.                       00270000
002800         10  ORD-CRT-MM              PIC 9(02).                   00280000
002900         10  FILLER                  PIC X.                       00290000
003000         10  ORD-CRT-DD              PIC 9(02).                   00300000
003100         10  FILLER                  PIC X.                       00310000
003200         10  ORD-CRT-HH              PIC 9(02).                   00320000
003300         10  FILLER                  PIC X.                       00330000
003400         10  ORD-CRT-MN              PIC 9(02).                   00340000
003500         10  FILLER                  PIC X.                       00350000
003600         10  ORD-CRT-SS              PIC 9(02).                   00360000
003700     05  FILLER                      PIC X(12).                  00370000
